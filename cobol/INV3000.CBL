000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.              INV3000.
000400 AUTHOR.                  R. HALVERSEN.
000500 INSTALLATION.            GREENFIELD MERCANTILE CORP - DATA PROC.
000600 DATE-WRITTEN.            04/25/86.
000700 DATE-COMPILED.
000800 SECURITY.                GREENFIELD MERCANTILE CORP - INTERNAL
000900                          USE ONLY.  NOT FOR DISTRIBUTION.
001000*
001100******************************************************************
001200*    RIMS030 - NIGHTLY INVENTORY UPDATE REPORT
001300*
001400*    SCANS THE PRODUCT MASTER FOR THE SUMMARY COUNTS AND THE
001500*    INVENTORY LOG FOR TODAY'S ACTIVITY, THEN PRINTS THE NIGHTLY
001600*    UPDATE REPORT CARRYING INV2000'S IMPORT RESULTS AND FIRST
001700*    TEN ERROR MESSAGES.  CALLED FROM INV0000 AS THE LAST STEP
001800*    OF THE NIGHTLY CHAIN, AFTER THE MASTER HAS BEEN UPDATED.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    86/04/25  RHALVERSEN  RIMS-0003  ORIGINAL PROGRAM, HEADING
002300*                          LAYOUT BORROWED FROM THE OLD YTD SALES
002400*                          REPORT.
002500*    89/01/20  RHALVERSEN  RIMS-0076  ADDED OUT-OF-STOCK COUNT
002600*                          ALONGSIDE LOW-STOCK - MERCHANDISING
002700*                          WANTED BOTH ON ONE LINE.
002800*    97/08/05  DMCGOVERN   RIMS-0213  REWIRED AS A CALLABLE STEP,
002900*                          IMPORT RESULTS AND ERROR TEXT NOW COME
003000*                          IN ON THE LINKAGE FROM INV0000 RATHER
003100*                          THAN BEING READ BACK OFF A SCRATCH FILE.
003200*    98/12/02  POKONKWO    RIMS-0241  Y2K - HEADING DATE/TIME NOW
003300*                          BUILT FROM THE FULL-CENTURY RUN
003400*                          TIMESTAMP INSTEAD OF ACCEPT FROM DATE.
003500*    01/06/30  JALVAREZ    RIMS-0287  "RECENT UPDATES (24H)" NOW
003600*                          COUNTED AS LOG ENTRIES STAMPED WITH
003700*                          TODAY'S RUN DATE, NOT A ROLLING CLOCK
003800*                          WINDOW - SIMPLER AND GOOD ENOUGH FOR
003900*                          A NIGHTLY BATCH REPORT.
004000******************************************************************
004100*
004200 ENVIRONMENT DIVISION.
004300*
004400 CONFIGURATION SECTION.
004500*
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*
004900 INPUT-OUTPUT SECTION.
005000*
005100 FILE-CONTROL.
005200     SELECT PRODMAST  ASSIGN TO "PRODMAST"
005300                      ORGANIZATION IS INDEXED
005400                      ACCESS IS SEQUENTIAL
005500                      RECORD KEY IS PM-SKU
005600                      FILE STATUS IS PRODMAST-FILE-STATUS.
005700     SELECT INVLOG    ASSIGN TO "INVLOG"
005800                      ORGANIZATION IS LINE SEQUENTIAL
005900                      FILE STATUS IS INVLOG-FILE-STATUS.
006000     SELECT INVRPT    ASSIGN TO "INVRPT"
006100                      ORGANIZATION IS LINE SEQUENTIAL
006200                      FILE STATUS IS INVRPT-FILE-STATUS.
006300*
006400 DATA DIVISION.
006500*
006600 FILE SECTION.
006700*
006800 FD  PRODMAST.
006900*
007000     COPY PRODMAST.
007100*
007200 FD  INVLOG.
007300*
007400     COPY INVLOG.
007500*
007600 FD  INVRPT.
007700*
007800 01  PRINT-AREA                   PIC X(132).
007900*
008000 WORKING-STORAGE SECTION.
008100*
008200     COPY RUNTS.
008300*
008400 01  WS-SWITCHES.
008500     05  PRODMAST-EOF-SWITCH      PIC X     VALUE "N".
008600         88  PRODMAST-EOF                   VALUE "Y".
008700     05  INVLOG-EOF-SWITCH        PIC X     VALUE "N".
008800         88  INVLOG-EOF                     VALUE "Y".
008900*
009000     05  FILLER                   PIC X(01).
009100 01  WS-FILE-STATUS-FIELDS.
009200     05  PRODMAST-FILE-STATUS     PIC XX.
009300         88  PRODMAST-SUCCESSFUL           VALUE "00".
009400     05  INVLOG-FILE-STATUS       PIC XX.
009500         88  INVLOG-SUCCESSFUL             VALUE "00".
009600     05  INVRPT-FILE-STATUS       PIC XX.
009700         88  INVRPT-SUCCESSFUL             VALUE "00".
009800*
009900     05  FILLER                   PIC X(01).
010000 01  WS-MASTER-TOTALS COMP.
010100     05  WS-TOTAL-PRODUCTS        PIC 9(07).
010200     05  WS-LOW-STOCK-COUNT       PIC 9(07).
010300     05  WS-OUT-OF-STOCK-COUNT    PIC 9(07).
010400*
010500     05  FILLER                   PIC 9(01).
010600 01  WS-LOG-TOTALS COMP.
010700     05  WS-RECENT-UPDATE-COUNT   PIC 9(07).
010800*
010900     05  FILLER                   PIC 9(01).
011000 01  WS-PRINT-FIELDS COMP.
011100     05  PAGE-COUNT               PIC 9(03)   VALUE ZERO.
011200     05  LINE-COUNT               PIC 9(03)   VALUE ZERO.
011300*
011400     05  FILLER                   PIC 9(01).
011500 01  WS-ERROR-WORK COMP.
011600     05  WS-ERROR-PRINT-COUNT     PIC 9(03).
011700     05  WS-ERROR-OVERFLOW        PIC 9(07).
011800*
011900     05  FILLER                   PIC 9(01).
012000*
012100 77  WS-MAX-ERRORS                PIC 9(02) COMP VALUE 10.
012200*
012300 01  WS-HEADING-LINE.
012400     05  FILLER          PIC X(26)  VALUE
012500         "INVENTORY UPDATE REPORT - ".
012600     05  HL-YEAR         PIC 9(04).
012700     05  FILLER          PIC X(01)  VALUE "-".
012800     05  HL-MONTH        PIC 9(02).
012900     05  FILLER          PIC X(01)  VALUE "-".
013000     05  HL-DAY          PIC 9(02).
013100     05  FILLER          PIC X(01)  VALUE SPACE.
013200     05  HL-HOUR         PIC 9(02).
013300     05  FILLER          PIC X(01)  VALUE ":".
013400     05  HL-MINUTE       PIC 9(02).
013500     05  FILLER          PIC X(01)  VALUE ":".
013600     05  HL-SECOND       PIC 9(02).
013700     05  FILLER          PIC X(86)  VALUE SPACE.
013800*
013900 01  WS-SUMMARY-LINE-1.
014000     05  FILLER          PIC X(19)  VALUE
014100         "  TOTAL PRODUCTS:  ".
014200     05  SL1-TOTAL-PRODUCTS      PIC ZZZ,ZZ9.
014300     05  FILLER          PIC X(105) VALUE SPACE.
014400*
014500 01  WS-SUMMARY-LINE-2.
014600     05  FILLER          PIC X(27)  VALUE
014700         "  LOW STOCK PRODUCTS (<10):".
014800     05  SL2-LOW-STOCK-COUNT     PIC ZZZ,ZZ9.
014900     05  FILLER          PIC X(97)  VALUE SPACE.
015000*
015100 01  WS-SUMMARY-LINE-3.
015200     05  FILLER          PIC X(23)  VALUE
015300         "  OUT OF STOCK PRODUCTS:".
015400     05  SL3-OUT-OF-STOCK-COUNT  PIC ZZZ,ZZ9.
015500     05  FILLER          PIC X(101) VALUE SPACE.
015600*
015700 01  WS-SUMMARY-LINE-4.
015800     05  FILLER          PIC X(21)  VALUE
015900         "  RECENT UPDATES (24H):".
016000     05  SL4-RECENT-UPDATES      PIC ZZZ,ZZ9.
016100     05  FILLER          PIC X(103) VALUE SPACE.
016200*
016300 01  WS-CSV-LINE-1.
016400     05  FILLER          PIC X(18)  VALUE
016500         "  FILE PROCESSED: ".
016600     05  CL1-FILE-NAME           PIC X(20) VALUE "PRODFEED".
016700     05  FILLER          PIC X(94)  VALUE SPACE.
016800*
016900 01  WS-CSV-LINE-2.
017000     05  FILLER          PIC X(23)  VALUE
017100         "  NEW PRODUCTS CREATED:".
017200     05  CL2-CREATED-COUNT       PIC ZZZ,ZZ9.
017300     05  FILLER          PIC X(101) VALUE SPACE.
017400*
017500 01  WS-CSV-LINE-3.
017600     05  FILLER          PIC X(19)  VALUE
017700         "  PRODUCTS UPDATED:".
017800     05  CL3-UPDATED-COUNT       PIC ZZZ,ZZ9.
017900     05  FILLER          PIC X(105) VALUE SPACE.
018000*
018100 01  WS-CSV-LINE-4.
018200     05  FILLER          PIC X(10)  VALUE
018300         "  ERRORS: ".
018400     05  CL4-ERROR-COUNT         PIC ZZZ,ZZ9.
018500     05  FILLER          PIC X(114) VALUE SPACE.
018600*
018700 01  WS-ERROR-LINE.
018800     05  FILLER          PIC X(4)   VALUE "  - ".
018900     05  EL-ERROR-MESSAGE        PIC X(60).
019000     05  FILLER          PIC X(68)  VALUE SPACE.
019100*
019200 01  WS-OVERFLOW-LINE.
019300     05  FILLER          PIC X(7)   VALUE "  ... A".
019400     05  FILLER          PIC X(3)   VALUE "ND ".
019500     05  OL-OVERFLOW-COUNT       PIC ZZ9.
019600     05  FILLER          PIC X(14)  VALUE " MORE ERRORS".
019700     05  FILLER          PIC X(105) VALUE SPACE.
019800*
019900 01  WS-LITERAL-LINES.
020000     05  WS-BLANK-LINE           PIC X(40) VALUE SPACE.
020100     05  WS-SUMMARY-LABEL        PIC X(10) VALUE "SUMMARY:".
020200     05  WS-CSV-LABEL            PIC X(22)
020300                                 VALUE "CSV IMPORT RESULTS:".
020400     05  WS-ERROR-LABEL          PIC X(16)
020500                                 VALUE "ERROR DETAILS:".
020600*
020700     05  FILLER                   PIC X(01).
020800 LINKAGE SECTION.
020900*
021000 01  LS-RUN-TIMESTAMP             PIC 9(14).
021100 01  LS-RUN-STATUS                PIC X(01).
021200     88  LS-RUN-OK                          VALUE "S".
021300     88  LS-RUN-FAILED                      VALUE "E".
021400 01  LS-CREATED-COUNT             PIC 9(07) COMP.
021500 01  LS-UPDATED-COUNT             PIC 9(07) COMP.
021600 01  LS-ERROR-COUNT               PIC 9(07) COMP.
021700 01  LS-ERROR-MESSAGES.
021800     05  LS-ERROR-MESSAGE  OCCURS 10 TIMES
021900                           INDEXED BY LS-ERROR-IX
022000                                      PIC X(60).
022100*
022200     05  FILLER                   PIC X(01).
022300 PROCEDURE DIVISION USING LS-RUN-TIMESTAMP LS-RUN-STATUS
022400                          LS-CREATED-COUNT LS-UPDATED-COUNT
022500                          LS-ERROR-COUNT LS-ERROR-MESSAGES.
022600*
022700 000-PRINT-UPDATE-REPORT.
022800*
022900     MOVE LS-RUN-TIMESTAMP TO WS-RUN-TIMESTAMP.
023000     PERFORM 100-OPEN-REPORT-FILES.
023100     IF LS-RUN-OK
023200         PERFORM 200-SCAN-PRODUCT-MASTER
023300         PERFORM 250-SCAN-INVENTORY-LOG
023400         PERFORM 400-FORMAT-REPORT-HEADING
023500         PERFORM 410-PRINT-SUMMARY-SECTION
023600         PERFORM 420-PRINT-CSV-IMPORT-SECTION
023700         IF LS-ERROR-COUNT > 0
023800             PERFORM 430-PRINT-ERROR-DETAIL-SECTION
023900         END-IF
024000         PERFORM 600-CLOSE-REPORT-FILES
024100     END-IF.
024200     GOBACK.
024300*
024400 100-OPEN-REPORT-FILES.
024500*
024600     MOVE "S" TO LS-RUN-STATUS.
024700     OPEN INPUT  PRODMAST.
024800     OPEN INPUT  INVLOG.
024900     OPEN OUTPUT INVRPT.
025000     IF NOT PRODMAST-SUCCESSFUL OR NOT INVLOG-SUCCESSFUL
025100                                OR NOT INVRPT-SUCCESSFUL
025200         DISPLAY "INV3000 - A FILE WILL NOT OPEN, STATUS "
025300             PRODMAST-FILE-STATUS " " INVLOG-FILE-STATUS
025400             " " INVRPT-FILE-STATUS
025500         MOVE "E" TO LS-RUN-STATUS
025600     END-IF.
025700*
025800 200-SCAN-PRODUCT-MASTER.
025900*
026000     MOVE ZERO TO WS-TOTAL-PRODUCTS WS-LOW-STOCK-COUNT
026100                  WS-OUT-OF-STOCK-COUNT.
026200     MOVE "N" TO PRODMAST-EOF-SWITCH.
026300     PERFORM 210-READ-PRODUCT-MASTER.
026400     PERFORM 220-TALLY-PRODUCT-MASTER THRU
026500         220-TALLY-PRODUCT-MASTER-EXIT
026600         UNTIL PRODMAST-EOF.
026700*
026800 210-READ-PRODUCT-MASTER.
026900*
027000     READ PRODMAST
027100         AT END MOVE "Y" TO PRODMAST-EOF-SWITCH.
027200*
027300 220-TALLY-PRODUCT-MASTER.
027400*
027500     ADD 1 TO WS-TOTAL-PRODUCTS.
027600     IF PM-INVENTORY-QTY = ZERO
027700         ADD 1 TO WS-OUT-OF-STOCK-COUNT
027800     END-IF.
027900     IF PM-INVENTORY-QTY < 10
028000         ADD 1 TO WS-LOW-STOCK-COUNT
028100     END-IF.
028200     PERFORM 210-READ-PRODUCT-MASTER.
028300*
028400 220-TALLY-PRODUCT-MASTER-EXIT.
028500     EXIT.
028600*
028700 250-SCAN-INVENTORY-LOG.
028800*
028900     MOVE ZERO TO WS-RECENT-UPDATE-COUNT.
029000     MOVE "N" TO INVLOG-EOF-SWITCH.
029100     PERFORM 260-READ-INVENTORY-LOG.
029200     PERFORM 270-TALLY-INVENTORY-LOG
029300         UNTIL INVLOG-EOF.
029400*
029500 260-READ-INVENTORY-LOG.
029600*
029700     READ INVLOG
029800         AT END MOVE "Y" TO INVLOG-EOF-SWITCH.
029900*
030000 270-TALLY-INVENTORY-LOG.
030100*
030200     IF IL-DATE-PART = WS-RUN-TS-DATE
030300         ADD 1 TO WS-RECENT-UPDATE-COUNT
030400     END-IF.
030500     PERFORM 260-READ-INVENTORY-LOG.
030600*
030700 400-FORMAT-REPORT-HEADING.
030800*
030900     COMPUTE HL-YEAR = WS-RUN-TS-CENTURY * 100 + WS-RUN-TS-YY.
031000     MOVE WS-RUN-TS-MM      TO HL-MONTH.
031100     MOVE WS-RUN-TS-DD      TO HL-DAY.
031200     MOVE WS-RUN-TS-HH      TO HL-HOUR.
031300     MOVE WS-RUN-TS-MI      TO HL-MINUTE.
031400     MOVE WS-RUN-TS-SS      TO HL-SECOND.
031500     MOVE WS-HEADING-LINE TO PRINT-AREA.
031600     WRITE PRINT-AREA AFTER ADVANCING PAGE.
031700     MOVE 1 TO LINE-COUNT.
031800*
031900 410-PRINT-SUMMARY-SECTION.
032000*
032100     MOVE WS-BLANK-LINE TO PRINT-AREA.
032200     PERFORM 450-WRITE-REPORT-LINE.
032300     MOVE WS-SUMMARY-LABEL TO PRINT-AREA.
032400     PERFORM 450-WRITE-REPORT-LINE.
032500     MOVE WS-TOTAL-PRODUCTS      TO SL1-TOTAL-PRODUCTS.
032600     MOVE WS-SUMMARY-LINE-1 TO PRINT-AREA.
032700     PERFORM 450-WRITE-REPORT-LINE.
032800     MOVE WS-LOW-STOCK-COUNT     TO SL2-LOW-STOCK-COUNT.
032900     MOVE WS-SUMMARY-LINE-2 TO PRINT-AREA.
033000     PERFORM 450-WRITE-REPORT-LINE.
033100     MOVE WS-OUT-OF-STOCK-COUNT  TO SL3-OUT-OF-STOCK-COUNT.
033200     MOVE WS-SUMMARY-LINE-3 TO PRINT-AREA.
033300     PERFORM 450-WRITE-REPORT-LINE.
033400     MOVE WS-RECENT-UPDATE-COUNT TO SL4-RECENT-UPDATES.
033500     MOVE WS-SUMMARY-LINE-4 TO PRINT-AREA.
033600     PERFORM 450-WRITE-REPORT-LINE.
033700*
033800 420-PRINT-CSV-IMPORT-SECTION.
033900*
034000     MOVE WS-BLANK-LINE TO PRINT-AREA.
034100     PERFORM 450-WRITE-REPORT-LINE.
034200     MOVE WS-CSV-LABEL TO PRINT-AREA.
034300     PERFORM 450-WRITE-REPORT-LINE.
034400     MOVE WS-CSV-LINE-1 TO PRINT-AREA.
034500     PERFORM 450-WRITE-REPORT-LINE.
034600     MOVE LS-CREATED-COUNT TO CL2-CREATED-COUNT.
034700     MOVE WS-CSV-LINE-2 TO PRINT-AREA.
034800     PERFORM 450-WRITE-REPORT-LINE.
034900     MOVE LS-UPDATED-COUNT TO CL3-UPDATED-COUNT.
035000     MOVE WS-CSV-LINE-3 TO PRINT-AREA.
035100     PERFORM 450-WRITE-REPORT-LINE.
035200     MOVE LS-ERROR-COUNT TO CL4-ERROR-COUNT.
035300     MOVE WS-CSV-LINE-4 TO PRINT-AREA.
035400     PERFORM 450-WRITE-REPORT-LINE.
035500*
035600 430-PRINT-ERROR-DETAIL-SECTION.
035700*
035800     MOVE WS-BLANK-LINE TO PRINT-AREA.
035900     PERFORM 450-WRITE-REPORT-LINE.
036000     MOVE WS-ERROR-LABEL TO PRINT-AREA.
036100     PERFORM 450-WRITE-REPORT-LINE.
036200     IF LS-ERROR-COUNT > WS-MAX-ERRORS
036300         MOVE WS-MAX-ERRORS TO WS-ERROR-PRINT-COUNT
036400     ELSE
036500         MOVE LS-ERROR-COUNT TO WS-ERROR-PRINT-COUNT
036600     END-IF.
036700     SET LS-ERROR-IX TO 1.
036800     PERFORM 440-PRINT-ONE-ERROR-LINE
036900         WS-ERROR-PRINT-COUNT TIMES.
037000     IF LS-ERROR-COUNT > WS-MAX-ERRORS
037100         COMPUTE WS-ERROR-OVERFLOW = LS-ERROR-COUNT - WS-MAX-ERRORS
037200         MOVE WS-ERROR-OVERFLOW TO OL-OVERFLOW-COUNT
037300         MOVE WS-OVERFLOW-LINE TO PRINT-AREA
037400         PERFORM 450-WRITE-REPORT-LINE
037500     END-IF.
037600*
037700 440-PRINT-ONE-ERROR-LINE.
037800*
037900     MOVE LS-ERROR-MESSAGE(LS-ERROR-IX) TO EL-ERROR-MESSAGE.
038000     MOVE WS-ERROR-LINE TO PRINT-AREA.
038100     PERFORM 450-WRITE-REPORT-LINE.
038200     SET LS-ERROR-IX UP BY 1.
038300*
038400 450-WRITE-REPORT-LINE.
038500*
038600     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
038700     ADD 1 TO LINE-COUNT.
038800*
038900 600-CLOSE-REPORT-FILES.
039000*
039100     CLOSE PRODMAST INVLOG INVRPT.
