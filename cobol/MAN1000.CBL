000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.              MAN1000.
000400 AUTHOR.                  D. MCGOVERN.
000500 INSTALLATION.            GREENFIELD MERCANTILE CORP - DATA PROC.
000600 DATE-WRITTEN.            02/16/98.
000700 DATE-COMPILED.
000800 SECURITY.                GREENFIELD MERCANTILE CORP - INTERNAL
000900                          USE ONLY.  NOT FOR DISTRIBUTION.
001000*
001100******************************************************************
001200*    RIMS050 - MANUAL INVENTORY ADJUSTMENT
001300*
001400*    BATCHES UP THE WAREHOUSE OFFICE'S COUNTER-CREW QUANTITY
001500*    CORRECTIONS (FORMERLY KEYED DIRECTLY AGAINST THE ON-LINE
001600*    "UPDATE INVENTORY" SCREEN) AND POSTS THEM AGAINST THE
001700*    PRODUCT MASTER.  RUN ON DEMAND, NOT PART OF THE NIGHTLY
001800*    CHAIN.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    98/02/16  DMCGOVERN   RIMS-0226  ORIGINAL PROGRAM.
002300*    98/12/02  POKONKWO    RIMS-0241  Y2K - RUN TIMESTAMP NOW
002400*                          BUILT FROM RUNTS.CPY/RUNTSPR.CPY.
002500*    01/06/30  JALVAREZ    RIMS-0287  MA-NEW-QTY-X NOW TESTED
002600*                          NUMERIC BEFORE THE SIGN IS TRUSTED -
002700*                          A KEYING SLIP THAT LEFT THE FIELD
002800*                          BLANK WAS GETTING THROUGH AS ZERO.
002900******************************************************************
003000*
003100 ENVIRONMENT DIVISION.
003200*
003300 CONFIGURATION SECTION.
003400*
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900*
004000 FILE-CONTROL.
004100     SELECT MANADJ    ASSIGN TO "MANADJ"
004200                      ORGANIZATION IS LINE SEQUENTIAL
004300                      FILE STATUS IS MANADJ-FILE-STATUS.
004400     SELECT PRODMAST  ASSIGN TO "PRODMAST"
004500                      ORGANIZATION IS INDEXED
004600                      ACCESS IS DYNAMIC
004700                      RECORD KEY IS PM-SKU
004800                      ALTERNATE RECORD KEY IS PM-SHOPIFY-ID
004900                          WITH DUPLICATES
005000                      FILE STATUS IS PRODMAST-FILE-STATUS.
005100     SELECT INVLOG    ASSIGN TO "INVLOG"
005200                      ORGANIZATION IS LINE SEQUENTIAL
005300                      FILE STATUS IS INVLOG-FILE-STATUS.
005400*
005500 DATA DIVISION.
005600*
005700 FILE SECTION.
005800*
005900 FD  MANADJ.
006000*
006100     COPY MANADJ.
006200*
006300 FD  PRODMAST.
006400*
006500     COPY PRODMAST.
006600*
006700 FD  INVLOG.
006800*
006900     COPY INVLOG.
007000*
007100 WORKING-STORAGE SECTION.
007200*
007300     COPY RUNTS.
007400*
007500 01  WS-SWITCHES.
007600     05  MANADJ-EOF-SWITCH        PIC X     VALUE "N".
007700         88  MANADJ-EOF                     VALUE "Y".
007800     05  WS-ADJUSTMENT-VALID-SWITCH PIC X   VALUE "Y".
007900         88  WS-ADJUSTMENT-VALID            VALUE "Y".
008000     05  PRODMAST-FOUND-SWITCH    PIC X     VALUE "N".
008100         88  PRODMAST-FOUND                 VALUE "Y".
008200*
008300     05  FILLER                   PIC X(01).
008400 01  WS-FILE-STATUS-FIELDS.
008500     05  MANADJ-FILE-STATUS       PIC XX.
008600         88  MANADJ-SUCCESSFUL             VALUE "00".
008700     05  PRODMAST-FILE-STATUS     PIC XX.
008800         88  PRODMAST-SUCCESSFUL           VALUE "00".
008900     05  INVLOG-FILE-STATUS       PIC XX.
009000         88  INVLOG-SUCCESSFUL             VALUE "00".
009100*
009200     05  FILLER                   PIC X(01).
009300 01  WS-COUNTERS COMP.
009400     05  WS-READ-COUNT            PIC 9(07).
009500     05  WS-APPLIED-COUNT         PIC 9(07).
009600     05  WS-ERROR-COUNT           PIC 9(07).
009700*
009800     05  FILLER                   PIC 9(01).
009900 01  WS-LOG-FIELDS.
010000     05  WS-LOG-SKU               PIC X(10).
010100     05  WS-LOG-PREV-QTY          PIC 9(07).
010200     05  WS-LOG-NEW-QTY           PIC 9(07).
010300     05  WS-LOG-CHANGE-TYPE       PIC X(08).
010400     05  WS-LOG-NOTES             PIC X(40).
010500*
010600     05  FILLER                   PIC X(01).
010700*
010800 77  WS-FILES-OPEN-SWITCH         PIC X     VALUE "N".
010900     88  WS-FILES-OPEN                      VALUE "Y".
011000*
011100 PROCEDURE DIVISION.
011200*
011300 000-POST-MANUAL-ADJUSTMENTS.
011400*
011500     COPY RUNTSPR.
011600     PERFORM 100-OPEN-ADJUSTMENT-FILES.
011700     PERFORM 300-READ-ADJUSTMENT-RECORD.
011800     PERFORM 310-PROCESS-ADJUSTMENT-RECORD THRU
011900         310-PROCESS-ADJUSTMENT-RECORD-EXIT
012000         UNTIL MANADJ-EOF.
012100     IF WS-FILES-OPEN
012200         PERFORM 600-CLOSE-ADJUSTMENT-FILES
012300     END-IF.
012400     DISPLAY "MAN1000 - READ " WS-READ-COUNT
012500         " APPLIED " WS-APPLIED-COUNT
012600         " ERRORS " WS-ERROR-COUNT.
012700     STOP RUN.
012800*
012900 100-OPEN-ADJUSTMENT-FILES.
013000*
013100     MOVE ZERO TO WS-READ-COUNT WS-APPLIED-COUNT WS-ERROR-COUNT.
013200     MOVE "N" TO MANADJ-EOF-SWITCH.
013300     MOVE "N" TO WS-FILES-OPEN-SWITCH.
013400     OPEN INPUT MANADJ.
013500     OPEN I-O   PRODMAST.
013600     OPEN EXTEND INVLOG.
013700     IF NOT MANADJ-SUCCESSFUL OR NOT PRODMAST-SUCCESSFUL
013800                             OR NOT INVLOG-SUCCESSFUL
013900         DISPLAY "MAN1000 - A FILE WILL NOT OPEN, STATUS "
014000             MANADJ-FILE-STATUS " " PRODMAST-FILE-STATUS
014100             " " INVLOG-FILE-STATUS
014200     ELSE
014300         MOVE "Y" TO WS-FILES-OPEN-SWITCH
014400     END-IF.
014500*
014600 300-READ-ADJUSTMENT-RECORD.
014700*
014800     READ MANADJ
014900         AT END MOVE "Y" TO MANADJ-EOF-SWITCH.
015000*
015100 310-PROCESS-ADJUSTMENT-RECORD.
015200*
015300     ADD 1 TO WS-READ-COUNT.
015400     PERFORM 320-EDIT-ADJUSTMENT-RECORD.
015500     IF WS-ADJUSTMENT-VALID
015600         MOVE MA-SKU TO PM-SKU
015700         READ PRODMAST RECORD KEY IS PM-SKU
015800             INVALID KEY
015900                 MOVE "N" TO PRODMAST-FOUND-SWITCH
016000             NOT INVALID KEY
016100                 MOVE "Y" TO PRODMAST-FOUND-SWITCH
016200         END-READ
016300         IF PRODMAST-FOUND
016400             PERFORM 350-APPLY-MANUAL-ADJUSTMENT
016500         ELSE
016600             DISPLAY "MAN1000 - PRODUCT NOT FOUND FOR SKU " MA-SKU
016700             ADD 1 TO WS-ERROR-COUNT
016800         END-IF
016900     ELSE
017000         ADD 1 TO WS-ERROR-COUNT
017100     END-IF.
017200     PERFORM 300-READ-ADJUSTMENT-RECORD.
017300*
017400 310-PROCESS-ADJUSTMENT-RECORD-EXIT.
017500     EXIT.
017600*
017700 320-EDIT-ADJUSTMENT-RECORD.
017800*
017900     MOVE "Y" TO WS-ADJUSTMENT-VALID-SWITCH.
018000     IF MA-SKU = SPACE
018100         MOVE "N" TO WS-ADJUSTMENT-VALID-SWITCH
018200     END-IF.
018300     IF MA-NEW-QTY-X NOT NUMERIC
018400         MOVE "N" TO WS-ADJUSTMENT-VALID-SWITCH
018500     ELSE
018600         IF MA-NEW-QTY < 0
018700             MOVE "N" TO WS-ADJUSTMENT-VALID-SWITCH
018800         END-IF
018900     END-IF.
019000*
019100 350-APPLY-MANUAL-ADJUSTMENT.
019200*
019300     MOVE PM-SKU             TO WS-LOG-SKU.
019400     MOVE PM-INVENTORY-QTY   TO WS-LOG-PREV-QTY.
019500     MOVE MA-NEW-QTY         TO WS-LOG-NEW-QTY.
019600     MOVE "MANUAL  "         TO WS-LOG-CHANGE-TYPE.
019700     MOVE MA-NOTES           TO WS-LOG-NOTES.
019800     PERFORM 9100-WRITE-INVENTORY-LOG-RECORD.
019900     MOVE MA-NEW-QTY         TO PM-INVENTORY-QTY.
020000     MOVE WS-RUN-TIMESTAMP   TO PM-LAST-INV-UPDATE.
020100     REWRITE PRODUCT-MASTER-RECORD
020200         INVALID KEY
020300             CONTINUE
020400     END-REWRITE.
020500     IF PRODMAST-SUCCESSFUL
020600         ADD 1 TO WS-APPLIED-COUNT
020700     ELSE
020800         DISPLAY "MAN1000 - REWRITE FAILED FOR SKU " PM-SKU
020900         ADD 1 TO WS-ERROR-COUNT
021000     END-IF.
021100*
021200 600-CLOSE-ADJUSTMENT-FILES.
021300*
021400     CLOSE MANADJ PRODMAST INVLOG.
021500*
021600     COPY INVLOGW.
