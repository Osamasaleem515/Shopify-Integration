000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.              INV2000.
000400 AUTHOR.                  R. HALVERSEN.
000500 INSTALLATION.            GREENFIELD MERCANTILE CORP - DATA PROC.
000600 DATE-WRITTEN.            04/18/86.
000700 DATE-COMPILED.
000800 SECURITY.                GREENFIELD MERCANTILE CORP - INTERNAL
000900                          USE ONLY.  NOT FOR DISTRIBUTION.
001000*
001100******************************************************************
001200*    RIMS020 - VALIDATE AND UPDATE INVENTORY FROM CSV IMPORT
001300*
001400*    APPLIES THE VALID FEED ROWS FROM INV1000 (PRODVALD) AGAINST
001500*    THE PRODUCT MASTER.  A SKU NOT ON THE MASTER IS ADDED; A
001600*    SKU ALREADY ON THE MASTER IS CHANGED, AND WHEN THE FEED
001700*    QUANTITY DIFFERS FROM THE STORED QUANTITY AN INVENTORY LOG
001800*    RECORD IS WRITTEN BEFORE THE MASTER IS TOUCHED.  CALLED
001900*    FROM INV0000 AS STEP TWO OF THE NIGHTLY CHAIN.
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    86/04/18  RHALVERSEN  RIMS-0002  ORIGINAL PROGRAM, MODELED
002400*                          ON THE IND2000 MAINTENANCE SHAPE.
002500*    97/08/05  DMCGOVERN   RIMS-0213  PULLED THE LOG-WRITE LOGIC
002600*                          OUT TO INVLOGW.CPY SO WHK1000 COULD
002700*                          SHARE IT.  NO BEHAVIOR CHANGE HERE.
002800*    98/12/02  POKONKWO    RIMS-0241  Y2K - PM-LAST-INV-UPDATE
002900*                          AND PM-UPDATED-AT NOW CARRY THE FULL
003000*                          CENTURY.  RAN PARALLEL ONE CYCLE.
003100*    05/06/14  JALVAREZ    RIMS-0309  A RECORD THAT FAILS TO
003200*                          WRITE OR REWRITE NO LONGER HALTS THE
003300*                          RUN - IT NOW COUNTS AS AN ERROR AND
003400*                          PROCESSING CONTINUES, PER THE NEW
003500*                          NIGHTLY-CHAIN TOLERANCE RULES.
003600******************************************************************
003700*
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100*
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600*
004700 FILE-CONTROL.
004800     SELECT PRODVALD  ASSIGN TO "PRODVALD"
004900                      ORGANIZATION IS LINE SEQUENTIAL
005000                      FILE STATUS IS PRODVALD-FILE-STATUS.
005100     SELECT PRODMAST  ASSIGN TO "PRODMAST"
005200                      ORGANIZATION IS INDEXED
005300                      ACCESS IS DYNAMIC
005400                      RECORD KEY IS PM-SKU
005500                      ALTERNATE RECORD KEY IS PM-SHOPIFY-ID
005600                          WITH DUPLICATES
005700                      FILE STATUS IS PRODMAST-FILE-STATUS.
005800     SELECT INVLOG    ASSIGN TO "INVLOG"
005900                      ORGANIZATION IS LINE SEQUENTIAL
006000                      FILE STATUS IS INVLOG-FILE-STATUS.
006100*
006200 DATA DIVISION.
006300*
006400 FILE SECTION.
006500*
006600 FD  PRODVALD.
006700*
006800     COPY PRODFEED REPLACING PRODUCT-FEED-RECORD BY
006900         VALID-FEED-RECORD, ==PF-== BY ==VF-==.
007000*
007100 FD  PRODMAST.
007200*
007300     COPY PRODMAST.
007400*
007500 FD  INVLOG.
007600*
007700     COPY INVLOG.
007800*
007900 WORKING-STORAGE SECTION.
008000*
008100 01  WS-SWITCHES.
008200     05  PRODVALD-EOF-SWITCH      PIC X     VALUE "N".
008300         88  PRODVALD-EOF                   VALUE "Y".
008400     05  PRODMAST-FOUND-SWITCH    PIC X     VALUE "Y".
008500         88  PRODMAST-FOUND                 VALUE "Y".
008600     05  WS-QTY-CHANGED-SWITCH    PIC X     VALUE "N".
008700         88  WS-QTY-CHANGED                 VALUE "Y".
008800*
008900     05  FILLER                   PIC X(01).
009000 01  WS-FILE-STATUS-FIELDS.
009100     05  PRODVALD-FILE-STATUS     PIC XX.
009200         88  PRODVALD-SUCCESSFUL           VALUE "00".
009300     05  PRODMAST-FILE-STATUS     PIC XX.
009400         88  PRODMAST-SUCCESSFUL           VALUE "00".
009500     05  INVLOG-FILE-STATUS       PIC XX.
009600         88  INVLOG-SUCCESSFUL             VALUE "00".
009700*
009800     05  FILLER                   PIC X(01).
009900 01  WS-COUNTERS COMP.
010000     05  WS-CREATED-COUNT         PIC 9(07).
010100     05  WS-UPDATED-COUNT         PIC 9(07).
010200     05  WS-ERROR-COUNT           PIC 9(07).
010300     05  WS-ERROR-INDEX           PIC 9(03).
010400*
010500     05  FILLER                   PIC 9(01).
010600*
010700 77  WS-MAX-ERRORS                PIC 9(02) COMP VALUE 10.
010800*
010900 01  WS-ERROR-MESSAGES.
011000     05  WS-ERROR-MESSAGE  OCCURS 10 TIMES
011100                           INDEXED BY WS-ERROR-IX
011200                           PIC X(60).
011300*
011400     05  FILLER                   PIC X(01).
011500 01  WS-LOG-FIELDS.
011600     05  WS-LOG-SKU               PIC X(10).
011700     05  WS-LOG-PREV-QTY          PIC 9(07).
011800     05  WS-LOG-NEW-QTY           PIC 9(07).
011900     05  WS-LOG-CHANGE-TYPE       PIC X(08).
012000     05  WS-LOG-NOTES             PIC X(40).
012100*
012200     05  FILLER                   PIC X(01).
012300 01  WS-RUN-TIMESTAMP             PIC 9(14).
012400 01  WS-RUN-TIMESTAMP-PARTS REDEFINES WS-RUN-TIMESTAMP.
012500     05  WS-RUN-TS-DATE           PIC 9(08).
012600     05  WS-RUN-TS-TIME           PIC 9(06).
012700*
012800     05  FILLER                   PIC X(01).
012900 LINKAGE SECTION.
013000*
013100 01  LS-RUN-TIMESTAMP             PIC 9(14).
013200 01  LS-RUN-STATUS                PIC X(01).
013300     88  LS-RUN-OK                          VALUE "S".
013400     88  LS-RUN-FAILED                      VALUE "E".
013500 01  LS-CREATED-COUNT             PIC 9(07) COMP.
013600 01  LS-UPDATED-COUNT             PIC 9(07) COMP.
013700 01  LS-ERROR-COUNT               PIC 9(07) COMP.
013800 01  LS-ERROR-MESSAGES.
013900     05  LS-ERROR-MESSAGE  OCCURS 10 TIMES PIC X(60).
014000*
014100     05  FILLER                   PIC X(01).
014200 PROCEDURE DIVISION USING LS-RUN-TIMESTAMP LS-RUN-STATUS
014300                          LS-CREATED-COUNT LS-UPDATED-COUNT
014400                          LS-ERROR-COUNT LS-ERROR-MESSAGES.
014500*
014600 000-VALIDATE-AND-UPDATE-INVENTORY.
014700*
014800     MOVE LS-RUN-TIMESTAMP TO WS-RUN-TIMESTAMP.
014900     PERFORM 100-OPEN-UPDATE-FILES.
015000     IF LS-RUN-OK
015100         PERFORM 300-READ-VALID-RECORD
015200         PERFORM 310-PROCESS-VALID-RECORD THRU
015300             310-PROCESS-VALID-RECORD-EXIT
015400             UNTIL PRODVALD-EOF
015500         PERFORM 600-CLOSE-UPDATE-FILES
015600     END-IF.
015700     MOVE WS-CREATED-COUNT   TO LS-CREATED-COUNT.
015800     MOVE WS-UPDATED-COUNT   TO LS-UPDATED-COUNT.
015900     MOVE WS-ERROR-COUNT     TO LS-ERROR-COUNT.
016000     MOVE WS-ERROR-MESSAGES  TO LS-ERROR-MESSAGES.
016100     GOBACK.
016200*
016300 100-OPEN-UPDATE-FILES.
016400*
016500     MOVE "S" TO LS-RUN-STATUS.
016600     MOVE ZERO TO WS-CREATED-COUNT WS-UPDATED-COUNT
016700                  WS-ERROR-COUNT  WS-ERROR-INDEX.
016800     MOVE "N" TO PRODVALD-EOF-SWITCH.
016900     OPEN INPUT PRODVALD.
017000     OPEN I-O   PRODMAST.
017100     OPEN EXTEND INVLOG.
017200     IF NOT PRODVALD-SUCCESSFUL OR NOT PRODMAST-SUCCESSFUL
017300                                OR NOT INVLOG-SUCCESSFUL
017400         DISPLAY "INV2000 - A FILE WILL NOT OPEN ON RUN DATE "
017500             WS-RUN-TS-DATE
017600         DISPLAY "PRODVALD/PRODMAST/INVLOG STATUS " /
017700             PRODVALD-FILE-STATUS " " PRODMAST-FILE-STATUS
017800             " " INVLOG-FILE-STATUS
017900         MOVE "E" TO LS-RUN-STATUS
018000     END-IF.
018100*
018200 300-READ-VALID-RECORD.
018300*
018400     READ PRODVALD
018500         AT END MOVE "Y" TO PRODVALD-EOF-SWITCH.
018600*
018700 310-PROCESS-VALID-RECORD.
018800*
018900     IF NOT PRODVALD-EOF
019000         PERFORM 320-FIND-PRODUCT-MASTER
019100         IF PRODMAST-FOUND
019200             PERFORM 340-CHANGE-PRODUCT-RECORD
019300         ELSE
019400             PERFORM 330-ADD-PRODUCT-RECORD
019500         END-IF
019600         PERFORM 300-READ-VALID-RECORD
019700     END-IF.
019800*
019900 310-PROCESS-VALID-RECORD-EXIT.
020000     EXIT.
020100*
020200 320-FIND-PRODUCT-MASTER.
020300*
020400     MOVE VF-SKU TO PM-SKU.
020500     READ PRODMAST RECORD KEY IS PM-SKU
020600         INVALID KEY
020700             MOVE "N" TO PRODMAST-FOUND-SWITCH
020800         NOT INVALID KEY
020900             MOVE "Y" TO PRODMAST-FOUND-SWITCH
021000     END-READ.
021100*
021200 330-ADD-PRODUCT-RECORD.
021300*
021400     MOVE VF-SKU             TO PM-SKU.
021500     MOVE VF-NAME            TO PM-NAME.
021600     MOVE VF-PRICE           TO PM-PRICE.
021700     MOVE VF-INVENTORY-QTY   TO PM-INVENTORY-QTY.
021800     MOVE VF-DESCRIPTION     TO PM-DESCRIPTION.
021900     MOVE SPACE              TO PM-SHOPIFY-ID.
022000     MOVE WS-RUN-TIMESTAMP   TO PM-LAST-INV-UPDATE.
022100     MOVE WS-RUN-TIMESTAMP   TO PM-UPDATED-AT.
022200     WRITE PRODUCT-MASTER-RECORD
022300         INVALID KEY
022400             CONTINUE
022500     END-WRITE.
022600     IF PRODMAST-SUCCESSFUL
022700         MOVE VF-SKU            TO WS-LOG-SKU
022800         MOVE ZERO               TO WS-LOG-PREV-QTY
022900         MOVE VF-INVENTORY-QTY   TO WS-LOG-NEW-QTY
023000         MOVE "IMPORT  "         TO WS-LOG-CHANGE-TYPE
023100         MOVE "Initial import"   TO WS-LOG-NOTES
023200         PERFORM 9100-WRITE-INVENTORY-LOG-RECORD
023300         ADD 1 TO WS-CREATED-COUNT
023400     ELSE
023500         MOVE VF-SKU TO WS-LOG-SKU
023600         MOVE "COULD NOT ADD PRODUCT SKU " TO WS-LOG-NOTES
023700         PERFORM 380-LOG-PROCESSING-ERROR
023800     END-IF.
023900*
024000 340-CHANGE-PRODUCT-RECORD.
024100*
024200     MOVE "N" TO WS-QTY-CHANGED-SWITCH.
024300     IF VF-INVENTORY-QTY NOT = PM-INVENTORY-QTY
024400         MOVE "Y"               TO WS-QTY-CHANGED-SWITCH
024500         MOVE PM-SKU             TO WS-LOG-SKU
024600         MOVE PM-INVENTORY-QTY   TO WS-LOG-PREV-QTY
024700         MOVE VF-INVENTORY-QTY   TO WS-LOG-NEW-QTY
024800         MOVE "IMPORT  "         TO WS-LOG-CHANGE-TYPE
024900         MOVE "CSV import update" TO WS-LOG-NOTES
025000         PERFORM 9100-WRITE-INVENTORY-LOG-RECORD
025100         MOVE VF-INVENTORY-QTY   TO PM-INVENTORY-QTY
025200         MOVE WS-RUN-TIMESTAMP   TO PM-LAST-INV-UPDATE
025300     END-IF.
025400     MOVE VF-NAME            TO PM-NAME.
025500     MOVE VF-PRICE           TO PM-PRICE.
025600     MOVE VF-DESCRIPTION     TO PM-DESCRIPTION.
025700     MOVE WS-RUN-TIMESTAMP   TO PM-UPDATED-AT.
025800     REWRITE PRODUCT-MASTER-RECORD
025900         INVALID KEY
026000             CONTINUE
026100     END-REWRITE.
026200     IF PRODMAST-SUCCESSFUL
026300         ADD 1 TO WS-UPDATED-COUNT
026400     ELSE
026500         MOVE PM-SKU TO WS-LOG-SKU
026600         MOVE "COULD NOT UPDATE PRODUCT SKU " TO WS-LOG-NOTES
026700         PERFORM 380-LOG-PROCESSING-ERROR
026800     END-IF.
026900*
027000 380-LOG-PROCESSING-ERROR.
027100*
027200     ADD 1 TO WS-ERROR-COUNT.
027300     IF WS-ERROR-INDEX < WS-MAX-ERRORS
027400         ADD 1 TO WS-ERROR-INDEX
027500         SET WS-ERROR-IX TO WS-ERROR-INDEX
027600         STRING WS-LOG-NOTES DELIMITED BY SIZE
027700                WS-LOG-SKU   DELIMITED BY SIZE
027800             INTO WS-ERROR-MESSAGE(WS-ERROR-IX)
027900     END-IF.
028000*
028100 600-CLOSE-UPDATE-FILES.
028200*
028300     CLOSE PRODVALD PRODMAST INVLOG.
028400*
028500     COPY INVLOGW.
