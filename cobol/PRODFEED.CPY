000100*
000200******************************************************************
000300*    RIMS  -  PRODUCT FEED RECORD LAYOUT
000400*    ONE RECORD PER PRODUCT ON THE NIGHTLY CATALOG FEED FROM
000500*    THE STOREFRONT EXTRACT.  FIXED-FIELD RE-IMPLEMENTATION OF
000600*    THE VENDOR'S CSV LAYOUT, 147 BYTES.
000700*
000800*    86/04/11  RHALVERSEN   RIMS-0001  ORIGINAL LAYOUT.
000900*    98/11/19  POKONKWO     RIMS-0240  Y2K - CHANGED NOTHING HERE,
001000*                           DATES LIVE ON THE MASTER, NOT THE FEED.
001100******************************************************************
001200*
001300 01  PRODUCT-FEED-RECORD.
001400     05  PF-SKU                  PIC X(10).
001500     05  PF-NAME                 PIC X(30).
001600     05  PF-PRICE-X               PIC X(10).
001700     05  PF-PRICE  REDEFINES PF-PRICE-X
001800                                 PIC S9(8)V99.
001900     05  PF-INVENTORY-QTY-X       PIC X(07).
002000     05  PF-INVENTORY-QTY REDEFINES PF-INVENTORY-QTY-X
002100                                 PIC 9(07).
002200     05  PF-DESCRIPTION          PIC X(50).
002300     05  FILLER                  PIC X(40).
