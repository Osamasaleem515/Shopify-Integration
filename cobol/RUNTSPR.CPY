000100*
000200******************************************************************
000300*    RIMS  -  SHARED RUN-TIMESTAMP BUILD ROUTINE
000400*    COPIED INTO EVERY RIMS BATCH STEP THAT STAMPS ITS OWN RUN
000500*    TIMESTAMP.  PAIRS WITH THE WORKING-STORAGE IN RUNTS.CPY.
000600*
000700*    98/12/02  POKONKWO    RIMS-0241  Y2K - WINDOWED CENTURY,
000800*                          PIVOT AT 50.  A TWO-DIGIT YEAR OF 50
000900*                          OR MORE IS 19XX, BELOW 50 IS 20XX.
001000******************************************************************
001100*
001200 100-BUILD-RUN-TIMESTAMP.
001300*
001400     ACCEPT WS-ACCEPT-DATE FROM DATE.
001500     ACCEPT WS-ACCEPT-TIME FROM TIME.
001600     IF WS-ACCEPT-YY < WS-CENTURY-WINDOW
001700         MOVE 20 TO WS-RUN-TS-CENTURY
001800     ELSE
001900         MOVE 19 TO WS-RUN-TS-CENTURY
002000     END-IF.
002100     MOVE WS-ACCEPT-YY TO WS-RUN-TS-YY.
002200     MOVE WS-ACCEPT-MM TO WS-RUN-TS-MM.
002300     MOVE WS-ACCEPT-DD TO WS-RUN-TS-DD.
002400     MOVE WS-ACCEPT-HH TO WS-RUN-TS-HH.
002500     MOVE WS-ACCEPT-MI TO WS-RUN-TS-MI.
002600     MOVE WS-ACCEPT-SS TO WS-RUN-TS-SS.
