000100*
000200******************************************************************
000300*    RIMS  -  SHARED INVENTORY-LOG WRITE ROUTINE
000400*    COPIED INTO INV2000, WHK1000 AND MAN1000.  ONE PLACE FOR
000500*    THE CHANGE-DERIVATION RULE SO IMPORT, WEBHOOK AND MANUAL
000600*    UPDATES ALL STAMP THE AUDIT LOG AND THE MASTER THE SAME WAY.
000700*
000800*    THE CALLING PROGRAM MUST SET, BEFORE THIS PARAGRAPH IS
000900*    PERFORMED:
001000*        WS-LOG-SKU         - SKU OF THE PRODUCT CHANGED
001100*        WS-LOG-PREV-QTY    - QUANTITY BEFORE THE CHANGE
001200*        WS-LOG-NEW-QTY     - QUANTITY AFTER THE CHANGE
001300*        WS-LOG-CHANGE-TYPE - 'MANUAL', 'WEBHOOK' OR 'IMPORT'
001400*        WS-LOG-NOTES       - FREE-TEXT NOTE FOR THE LOG RECORD
001500*    AND MUST HAVE OPENED INVLOG FOR OUTPUT/EXTEND AND DECLARED
001600*    WS-RUN-TIMESTAMP (9(14)) AND THE INVLOG.CPY LAYOUT.
001700*
001800*    97/08/05  DMCGOVERN    RIMS-0213  PULLED OUT OF INV2000 AND
001900*                           MADE A COPYBOOK SO WHK1000 COULD
002000*                           REUSE THE SAME LOGIC INSTEAD OF
002100*                           HAND-COPYING IT.
002200*    98/12/02  POKONKWO     RIMS-0241  Y2K - IL-TIMESTAMP NOW
002300*                           CARRIES THE FULL CENTURY.
002400******************************************************************
002500*
002600 9100-WRITE-INVENTORY-LOG-RECORD.
002700*
002800     MOVE WS-LOG-SKU          TO IL-SKU.
002900     MOVE WS-LOG-PREV-QTY     TO IL-PREV-QTY.
003000     MOVE WS-LOG-NEW-QTY      TO IL-NEW-QTY.
003100     COMPUTE IL-CHANGE = WS-LOG-NEW-QTY - WS-LOG-PREV-QTY.
003200     MOVE WS-LOG-CHANGE-TYPE  TO IL-CHANGE-TYPE.
003300     MOVE WS-RUN-TIMESTAMP    TO IL-TIMESTAMP.
003400     MOVE WS-LOG-NOTES        TO IL-NOTES.
003500     WRITE INVENTORY-LOG-RECORD.
003600     IF NOT INVLOG-SUCCESSFUL
003700         DISPLAY "WRITE ERROR ON INVLOG FOR SKU " WS-LOG-SKU
003800         DISPLAY "FILE STATUS CODE IS " INVLOG-FILE-STATUS.
