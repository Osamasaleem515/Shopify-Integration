000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.              DSC1000.
000400 AUTHOR.                  T. MARSH.
000500 INSTALLATION.            GREENFIELD MERCANTILE CORP - DATA PROC.
000600 DATE-WRITTEN.            03/08/99.
000700 DATE-COMPILED.
000800 SECURITY.                GREENFIELD MERCANTILE CORP - INTERNAL
000900                          USE ONLY.  NOT FOR DISTRIBUTION.
001000*
001100******************************************************************
001200*    RIMS060 - DISCOUNT PRICING LISTING
001300*
001400*    READS MERCHANDISING'S DISCOUNT FILE, DECIDES WHICH PROMOTIONS
001500*    ARE IN FORCE AS OF TODAY, PRICES EACH ONE AGAINST THE CURRENT
001600*    MASTER PRICE AND PRINTS A LISTING FOR MERCHANDISING TO
001700*    REVIEW.  DOES NOT UPDATE THE MASTER - THE DISCOUNTED PRICE IS
001800*    APPLIED AT THE STOREFRONT, NOT HERE.  RUN ON DEMAND.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    99/03/08  TMARSH      RIMS-0251  ORIGINAL PROGRAM.  BUILT
002300*                          THE DATE FIELDS 9(8) CCYYMMDD FROM DAY
002400*                          ONE SO THERE IS NO Y2K ENTRY FOR THIS
002500*                          ONE - ASKED OPOKONKWO TO CONFIRM FOR
002600*                          THE AUDIT.
002700*    01/06/30    JALVAREZ  RIMS-0287  AN END-DATE OF ZERO NOW
002800*                          MEANS OPEN-ENDED, NOT "EXPIRED 1900".
002900******************************************************************
003000*
003100 ENVIRONMENT DIVISION.
003200*
003300 CONFIGURATION SECTION.
003400*
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900*
004000 FILE-CONTROL.
004100     SELECT DISCREC   ASSIGN TO "DISCREC"
004200                      ORGANIZATION IS LINE SEQUENTIAL
004300                      FILE STATUS IS DISCREC-FILE-STATUS.
004400     SELECT PRODMAST  ASSIGN TO "PRODMAST"
004500                      ORGANIZATION IS INDEXED
004600                      ACCESS IS DYNAMIC
004700                      RECORD KEY IS PM-SKU
004800                      ALTERNATE RECORD KEY IS PM-SHOPIFY-ID
004900                          WITH DUPLICATES
005000                      FILE STATUS IS PRODMAST-FILE-STATUS.
005100     SELECT DSCRPT    ASSIGN TO "DSCRPT"
005200                      ORGANIZATION IS LINE SEQUENTIAL
005300                      FILE STATUS IS DSCRPT-FILE-STATUS.
005400*
005500 DATA DIVISION.
005600*
005700 FILE SECTION.
005800*
005900 FD  DISCREC.
006000*
006100     COPY DISCREC.
006200*
006300 FD  PRODMAST.
006400*
006500     COPY PRODMAST.
006600*
006700 FD  DSCRPT.
006800*
006900 01  PRINT-AREA                   PIC X(132).
007000*
007100 WORKING-STORAGE SECTION.
007200*
007300     COPY RUNTS.
007400*
007500 01  WS-SWITCHES.
007600     05  DISCREC-EOF-SWITCH       PIC X     VALUE "N".
007700         88  DISCREC-EOF                    VALUE "Y".
007800     05  PRODMAST-FOUND-SWITCH    PIC X     VALUE "N".
007900         88  PRODMAST-FOUND                 VALUE "Y".
008000     05  WS-DISCOUNT-VALID-SWITCH PIC X     VALUE "N".
008100         88  WS-DISCOUNT-VALID              VALUE "Y".
008200*
008300     05  FILLER                   PIC X(01).
008400 01  WS-FILE-STATUS-FIELDS.
008500     05  DISCREC-FILE-STATUS      PIC XX.
008600         88  DISCREC-SUCCESSFUL            VALUE "00".
008700     05  PRODMAST-FILE-STATUS     PIC XX.
008800         88  PRODMAST-SUCCESSFUL           VALUE "00".
008900     05  DSCRPT-FILE-STATUS       PIC XX.
009000         88  DSCRPT-SUCCESSFUL             VALUE "00".
009100*
009200     05  FILLER                   PIC X(01).
009300 01  WS-COUNTERS COMP.
009400     05  WS-READ-COUNT            PIC 9(07).
009500     05  WS-PRICED-COUNT          PIC 9(07).
009600*
009700     05  FILLER                   PIC 9(01).
009800*
009900 77  WS-FILES-OPEN-SWITCH         PIC X     VALUE "N".
010000     88  WS-FILES-OPEN                      VALUE "Y".
010100*
010200 01  WS-CALCULATED-FIELDS.
010300     05  WS-DISCOUNT-AMOUNT       PIC S9(8)V99.
010400     05  WS-DISCOUNTED-PRICE      PIC S9(8)V99.
010500*
010600     05  FILLER                   PIC X(01).
010700 01  WS-HEADING-LINE.
010800     05  FILLER          PIC X(26) VALUE
010900         "DISCOUNT PRICING LISTING -".
011000     05  FILLER          PIC X(01) VALUE SPACE.
011100     05  HL-YEAR         PIC 9(04).
011200     05  FILLER          PIC X(01) VALUE "-".
011300     05  HL-MONTH        PIC 9(02).
011400     05  FILLER          PIC X(01) VALUE "-".
011500     05  HL-DAY          PIC 9(02).
011600     05  FILLER          PIC X(96) VALUE SPACE.
011700*
011800 01  DISCOUNT-LINE.
011900     05  DL-SKU                   PIC X(10).
012000     05  FILLER                   PIC X(02) VALUE SPACE.
012100     05  DL-DISCOUNT-NAME         PIC X(20).
012200     05  FILLER                   PIC X(02) VALUE SPACE.
012300     05  DL-STATUS                PIC X(08).
012400     05  FILLER                   PIC X(02) VALUE SPACE.
012500     05  DL-ORIGINAL-PRICE        PIC ZZ,ZZZ,ZZ9.99.
012600     05  FILLER                   PIC X(02) VALUE SPACE.
012700     05  DL-DISCOUNTED-PRICE      PIC ZZ,ZZZ,ZZ9.99.
012800     05  FILLER                   PIC X(60) VALUE SPACE.
012900*
013000 PROCEDURE DIVISION.
013100*
013200 000-PRINT-DISCOUNT-LISTING.
013300*
013400     COPY RUNTSPR.
013500     PERFORM 100-OPEN-LISTING-FILES.
013600     PERFORM 150-FORMAT-REPORT-HEADING.
013700     PERFORM 300-READ-DISCOUNT-RECORD.
013800     PERFORM 310-PROCESS-DISCOUNT-RECORD THRU
013900         310-PROCESS-DISCOUNT-RECORD-EXIT
014000         UNTIL DISCREC-EOF.
014100     IF WS-FILES-OPEN
014200         PERFORM 600-CLOSE-LISTING-FILES
014300     END-IF.
014400     DISPLAY "DSC1000 - READ " WS-READ-COUNT
014500         " PRICED " WS-PRICED-COUNT.
014600     STOP RUN.
014700*
014800 100-OPEN-LISTING-FILES.
014900*
015000     MOVE ZERO TO WS-READ-COUNT WS-PRICED-COUNT.
015100     MOVE "N" TO DISCREC-EOF-SWITCH.
015200     MOVE "N" TO WS-FILES-OPEN-SWITCH.
015300     OPEN INPUT  DISCREC.
015400     OPEN INPUT  PRODMAST.
015500     OPEN OUTPUT DSCRPT.
015600     IF NOT DISCREC-SUCCESSFUL OR NOT PRODMAST-SUCCESSFUL
015700                              OR NOT DSCRPT-SUCCESSFUL
015800         DISPLAY "DSC1000 - A FILE WILL NOT OPEN, STATUS "
015900             DISCREC-FILE-STATUS " " PRODMAST-FILE-STATUS
016000             " " DSCRPT-FILE-STATUS
016100     ELSE
016200         MOVE "Y" TO WS-FILES-OPEN-SWITCH
016300     END-IF.
016400*
016500 150-FORMAT-REPORT-HEADING.
016600*
016700     COMPUTE HL-YEAR = WS-RUN-TS-CENTURY * 100 + WS-RUN-TS-YY.
016800     MOVE WS-RUN-TS-MM TO HL-MONTH.
016900     MOVE WS-RUN-TS-DD TO HL-DAY.
017000     MOVE WS-HEADING-LINE TO PRINT-AREA.
017100     WRITE PRINT-AREA AFTER ADVANCING PAGE.
017200*
017300 300-READ-DISCOUNT-RECORD.
017400*
017500     READ DISCREC
017600         AT END MOVE "Y" TO DISCREC-EOF-SWITCH.
017700*
017800 310-PROCESS-DISCOUNT-RECORD.
017900*
018000     ADD 1 TO WS-READ-COUNT.
018100     MOVE DR-SKU TO PM-SKU.
018200     READ PRODMAST RECORD KEY IS PM-SKU
018300         INVALID KEY
018400             MOVE "N" TO PRODMAST-FOUND-SWITCH
018500         NOT INVALID KEY
018600             MOVE "Y" TO PRODMAST-FOUND-SWITCH
018700     END-READ.
018800     IF PRODMAST-FOUND
018900         PERFORM 320-PRICE-DISCOUNT-RECORD
019000     END-IF.
019100     PERFORM 300-READ-DISCOUNT-RECORD.
019200*
019300 310-PROCESS-DISCOUNT-RECORD-EXIT.
019400     EXIT.
019500*
019600 320-PRICE-DISCOUNT-RECORD.
019700*
019800     PERFORM 330-EDIT-DISCOUNT-VALIDITY.
019900     IF WS-DISCOUNT-VALID
020000         COMPUTE WS-DISCOUNT-AMOUNT ROUNDED =
020100             (PM-PRICE * DR-DISCOUNT-PCT) / 100
020200         COMPUTE WS-DISCOUNTED-PRICE ROUNDED =
020300             PM-PRICE - WS-DISCOUNT-AMOUNT
020400         MOVE "ACTIVE  " TO DL-STATUS
020500     ELSE
020600         MOVE PM-PRICE TO WS-DISCOUNTED-PRICE
020700         MOVE "INACTIVE" TO DL-STATUS
020800     END-IF.
020900     MOVE DR-SKU            TO DL-SKU.
021000     MOVE DR-DISCOUNT-NAME  TO DL-DISCOUNT-NAME.
021100     MOVE PM-PRICE          TO DL-ORIGINAL-PRICE.
021200     MOVE WS-DISCOUNTED-PRICE TO DL-DISCOUNTED-PRICE.
021300     MOVE DISCOUNT-LINE TO PRINT-AREA.
021400     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
021500     ADD 1 TO WS-PRICED-COUNT.
021600*
021700 330-EDIT-DISCOUNT-VALIDITY.
021800*
021900     MOVE "N" TO WS-DISCOUNT-VALID-SWITCH.
022000     IF DR-ACTIVE
022100         IF DR-START-DATE <= WS-RUN-TS-DATE
022200             IF DR-END-DATE = ZERO OR DR-END-DATE >= WS-RUN-TS-DATE
022300                 MOVE "Y" TO WS-DISCOUNT-VALID-SWITCH
022400             END-IF
022500         END-IF
022600     END-IF.
022700*
022800 600-CLOSE-LISTING-FILES.
022900*
023000     CLOSE DISCREC PRODMAST DSCRPT.
