000100*
000200******************************************************************
000300*    RIMS  -  PRODUCT MASTER RECORD LAYOUT
000400*    INDEXED MASTER, KEYED BY SKU.  ALTERNATE KEY ON SHOPIFY-ID
000500*    FOR THE WEBHOOK LOOKUP-BY-STOREFRONT-ID PATH (WHK1000).
000600*
000700*    86/04/11  RHALVERSEN   RIMS-0001  ORIGINAL LAYOUT, 109 BYTES.
000800*    93/02/22  TMARSH       RIMS-0164  ADDED PM-DESCRIPTION.
000900*    97/07/30  DMCGOVERN    RIMS-0211  ADDED PM-SHOPIFY-ID AND
001000*                           ALTERNATE KEY FOR THE STOREFRONT TIE-IN.
001100*    98/12/02  POKONKWO     RIMS-0241  Y2K - WIDENED PM-LAST-INV-
001200*                           UPDATE AND PM-UPDATED-AT FROM 9(6) TO
001300*                           9(14) (CCYYMMDDHHMMSS), REPOINTED ALL
001400*                           CALLERS.  RAN PARALLEL FOR ONE CYCLE.
002000*    05/06/14  JALVAREZ     RIMS-0309  REBUILT FROM THE SORTED
002100*                           FEED INSTEAD OF VSAM UPGRADE - SEE
002200*                           INV2000 NOTES.
002300******************************************************************
002400*
002500 01  PRODUCT-MASTER-RECORD.
002600     05  PM-SKU                  PIC X(10).
002700     05  PM-NAME                 PIC X(30).
002800     05  PM-PRICE                PIC S9(8)V99.
002900     05  PM-INVENTORY-QTY        PIC 9(07).
003000     05  PM-DESCRIPTION          PIC X(50).
003100     05  PM-SHOPIFY-ID           PIC X(12).
003200     05  PM-LAST-INV-UPDATE      PIC 9(14).
003300     05  PM-UPDATED-AT           PIC 9(14).
003400     05  FILLER                  PIC X(36).
