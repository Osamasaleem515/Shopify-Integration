000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.              INS1000.
000400 AUTHOR.                  T. MARSH.
000500 INSTALLATION.            GREENFIELD MERCANTILE CORP - DATA PROC.
000600 DATE-WRITTEN.            99/11/09.
000700 DATE-COMPILED.
000800 SECURITY.                GREENFIELD MERCANTILE CORP - INTERNAL
000900                          USE ONLY.  NOT FOR DISTRIBUTION.
001000*
001100******************************************************************
001200*    RIMS080 - INVENTORY INSIGHTS LISTING
001300*
001400*    MERCHANDISING'S MONTHLY "WHAT'S MOVING" REQUEST.  SCANS THE
001500*    PRODUCT MASTER FOR OVERALL STOCK-POSITION STATISTICS, THEN
001600*    SCANS THE LAST 30 DAYS OF THE INVENTORY LOG AND RANKS SKUS
001700*    THREE WAYS - BY NUMBER OF LOG ENTRIES (MOST ACTIVE), BY
001800*    SUMMED POSITIVE CHANGE (MOST RESTOCKED) AND BY SUMMED
001900*    NEGATIVE CHANGE (FASTEST SELLING).  RUN ON DEMAND.
002000*
002100*    THE 30-DAY WINDOW IS FIGURED ON A FLAT 30-DAY MONTH, THE
002200*    SAME CONVENTION DSC1000 USES FOR DISCOUNT DATE SPANS - IT
002300*    DRIFTS A DAY OR TWO AROUND MONTH END BUT MERCHANDISING
002400*    SIGNED OFF ON IT RATHER THAN WAIT FOR A PROPER CALENDAR
002500*    ROUTINE.
002600*
002700*    CHANGE LOG
002800*    ----------
002900*    99/11/09  TMARSH      RIMS-0259  ORIGINAL PROGRAM.
003000*    01/06/30  JALVAREZ    RIMS-0287  AN AGGREGATE SKU THAT HAS
003100*                          SINCE BEEN DELETED FROM THE MASTER NO
003200*                          LONGER BLANKS OUT THE WHOLE LISTING
003300*                          LINE - IT PRINTS WITH THE NAME SPACES.
003400******************************************************************
003500*
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900*
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*
004300 INPUT-OUTPUT SECTION.
004400*
004500 FILE-CONTROL.
004600     SELECT PRODMAST  ASSIGN TO "PRODMAST"
004700                      ORGANIZATION IS INDEXED
004800                      ACCESS IS DYNAMIC
004900                      RECORD KEY IS PM-SKU
005000                      ALTERNATE RECORD KEY IS PM-SHOPIFY-ID
005100                          WITH DUPLICATES
005200                      FILE STATUS IS PRODMAST-FILE-STATUS.
005300     SELECT INVLOG    ASSIGN TO "INVLOG"
005400                      ORGANIZATION IS LINE SEQUENTIAL
005500                      FILE STATUS IS INVLOG-FILE-STATUS.
005600     SELECT AGGWORK   ASSIGN TO "AGGWORK"
005700                      ORGANIZATION IS LINE SEQUENTIAL
005800                      FILE STATUS IS AGGWORK-FILE-STATUS.
005900     SELECT RANKOUT   ASSIGN TO "RANKOUT"
006000                      ORGANIZATION IS LINE SEQUENTIAL
006100                      FILE STATUS IS RANKOUT-FILE-STATUS.
006200     SELECT INSRPT    ASSIGN TO "INSRPT"
006300                      ORGANIZATION IS LINE SEQUENTIAL
006400                      FILE STATUS IS INSRPT-FILE-STATUS.
006500     SELECT LOGSORT   ASSIGN TO "LOGSORT".
006600     SELECT RANKSORT  ASSIGN TO "RANKSORT".
006700*
006800 DATA DIVISION.
006900*
007000 FILE SECTION.
007100*
007200 FD  PRODMAST.
007300*
007400     COPY PRODMAST.
007500*
007600 FD  INVLOG.
007700*
007800     COPY INVLOG.
007900*
008000 FD  AGGWORK.
008100*
008200     COPY INSAGG.
008300*
008400 FD  RANKOUT.
008500*
008600 01  RANK-RECORD.
008700     05  RK-SKU                   PIC X(10).
008800     05  RK-NAME                  PIC X(30).
008900     05  RK-LOG-COUNT             PIC 9(07).
009000     05  RK-RESTOCK-TOTAL         PIC S9(07).
009100     05  RK-SALES-TOTAL           PIC S9(07).
009200     05  FILLER                   PIC X(09).
009300*
009400 FD  INSRPT.
009500*
009600 01  PRINT-AREA                   PIC X(132).
009700*
009800 SD  LOGSORT.
009900*
010000 01  LOGSORT-WORK-RECORD.
010100     05  LS-SKU                   PIC X(10).
010200     05  LS-CHANGE                PIC S9(07).
010300     05  FILLER                   PIC X(01).
010400*
010500 SD  RANKSORT.
010600*
010700 01  RANKSORT-RECORD.
010800     05  RS-SKU                   PIC X(10).
010900     05  RS-NAME                  PIC X(30).
011000     05  RS-LOG-COUNT             PIC 9(07).
011100     05  RS-RESTOCK-TOTAL         PIC S9(07).
011200     05  RS-SALES-TOTAL           PIC S9(07).
011300     05  FILLER                   PIC X(09).
011400*
011500 WORKING-STORAGE SECTION.
011600*
011700     COPY RUNTS.
011800*
011900 01  WS-SWITCHES.
012000     05  INVLOG-EOF-SWITCH        PIC X     VALUE "N".
012100         88  INVLOG-EOF                     VALUE "Y".
012200     05  PRODMAST-EOF-SWITCH      PIC X     VALUE "N".
012300         88  PRODMAST-EOF                   VALUE "Y".
012400     05  WS-SORT-EOF-SWITCH       PIC X     VALUE "N".
012500         88  WS-SORT-EOF                    VALUE "Y".
012600     05  WS-FIRST-AGGREGATE-SWITCH PIC X    VALUE "Y".
012700         88  WS-FIRST-AGGREGATE             VALUE "Y".
012800     05  RANKOUT-EOF-SWITCH       PIC X     VALUE "N".
012900         88  RANKOUT-EOF                    VALUE "Y".
013000     05  WS-RANK-METRIC           PIC X     VALUE "L".
013100         88  WS-METRIC-IS-LOG-COUNT          VALUE "L".
013200         88  WS-METRIC-IS-RESTOCK             VALUE "R".
013300         88  WS-METRIC-IS-SALES               VALUE "S".
013400*
013500     05  FILLER                   PIC X(01).
013600 01  WS-FILE-STATUS-FIELDS.
013700     05  PRODMAST-FILE-STATUS     PIC XX.
013800         88  PRODMAST-SUCCESSFUL           VALUE "00".
013900     05  INVLOG-FILE-STATUS       PIC XX.
014000         88  INVLOG-SUCCESSFUL             VALUE "00".
014100     05  AGGWORK-FILE-STATUS      PIC XX.
014200         88  AGGWORK-SUCCESSFUL            VALUE "00".
014300     05  RANKOUT-FILE-STATUS      PIC XX.
014400         88  RANKOUT-SUCCESSFUL            VALUE "00".
014500     05  INSRPT-FILE-STATUS       PIC XX.
014600         88  INSRPT-SUCCESSFUL             VALUE "00".
014700*
014800     05  FILLER                   PIC X(01).
014900 01  WS-MASTER-TOTALS COMP.
015000     05  WS-TOTAL-PRODUCTS        PIC 9(07).
015100     05  WS-LOW-STOCK-COUNT       PIC 9(07).
015200     05  WS-OUT-OF-STOCK-COUNT    PIC 9(07).
015300*
015400     05  FILLER                   PIC 9(01).
015500 01  WS-CUTOFF-FIELDS COMP.
015600     05  WS-CUTOFF-YEAR           PIC 9(04).
015700     05  WS-CUTOFF-MONTH          PIC 9(02).
015800     05  WS-CUTOFF-DAY            PIC 9(02).
015900*
016000     05  FILLER                   PIC 9(01).
016100 01  WS-CUTOFF-DATE               PIC 9(08).
016200*
016300 01  WS-PRICE-SUM                 PIC S9(10)V99.
016400*
016500 01  WS-CALCULATED-FIELDS.
016600     05  WS-LOW-STOCK-PCT         PIC S9(3)V9.
016700     05  WS-OUT-OF-STOCK-PCT      PIC S9(3)V9.
016800     05  WS-AVERAGE-PRICE         PIC S9(8)V99.
016900*
017000     05  FILLER                   PIC X(01).
017100 01  WS-AGGREGATE-ACCUMULATORS COMP.
017200     05  WS-AGG-LOG-COUNT         PIC 9(07).
017300     05  WS-AGG-RESTOCK-TOTAL     PIC S9(07).
017400     05  WS-AGG-SALES-TOTAL       PIC S9(07).
017500*
017600     05  FILLER                   PIC 9(01).
017700 01  WS-RANK-COUNT                PIC 9(02) COMP VALUE ZERO.
017800*
017900 01  WS-PRIOR-SKU                 PIC X(10) VALUE SPACE.
018000*
018100 01  WS-HEADING-LINE.
018200     05  FILLER          PIC X(27) VALUE
018300         "INVENTORY INSIGHTS LISTING".
018400     05  FILLER          PIC X(03) VALUE " - ".
018500     05  HL-YEAR         PIC 9(04).
018600     05  FILLER          PIC X(01) VALUE "-".
018700     05  HL-MONTH        PIC 9(02).
018800     05  FILLER          PIC X(01) VALUE "-".
018900     05  HL-DAY          PIC 9(02).
019000     05  FILLER          PIC X(92) VALUE SPACE.
019100*
019200 01  WS-BLANK-LINE                PIC X(132) VALUE SPACE.
019300*
019400 01  WS-STATS-LINE.
019500     05  SL-LABEL                 PIC X(26).
019600     05  FILLER                   PIC X(02) VALUE SPACE.
019700     05  SL-VALUE                 PIC ---,---,--9.99.
019800     05  FILLER                   PIC X(02) VALUE SPACE.
019900     05  SL-PCT                   PIC ---9.9.
020000     05  FILLER                   PIC X(01) VALUE "%".
020100     05  FILLER                   PIC X(81) VALUE SPACE.
020200*
020300 01  WS-SECTION-HEADING-LINE.
020400     05  SH-TITLE                 PIC X(60).
020500     05  FILLER                   PIC X(72) VALUE SPACE.
020600*
020700 01  WS-RANK-DETAIL-LINE.
020800     05  RL-SKU                   PIC X(10).
020900     05  FILLER                   PIC X(02) VALUE SPACE.
021000     05  RL-NAME                  PIC X(30).
021100     05  FILLER                   PIC X(02) VALUE SPACE.
021200     05  RL-VALUE                 PIC ---,---,--9.
021300     05  FILLER                   PIC X(77) VALUE SPACE.
021400*
021500 77  WS-FILES-OPEN-SWITCH         PIC X     VALUE "N".
021600     88  WS-FILES-OPEN                      VALUE "Y".
021700*
021800 PROCEDURE DIVISION.
021900*
022000 000-PRINT-INSIGHTS-LISTING.
022100*
022200     COPY RUNTSPR.
022300     PERFORM 100-OPEN-INSIGHTS-FILES.
022400     PERFORM 150-COMPUTE-WINDOW-CUTOFF-DATE.
022500     PERFORM 200-SCAN-PRODUCT-MASTER.
022600     PERFORM 230-COMPUTE-OVERALL-STATISTICS.
022700     PERFORM 250-BUILD-SKU-AGGREGATE-FILE.
022800     PERFORM 400-FORMAT-REPORT-HEADING.
022900     PERFORM 410-PRINT-OVERALL-STATS-SECTION.
023000     PERFORM 420-PRINT-MOST-ACTIVE-SECTION.
023100     PERFORM 430-PRINT-MOST-RESTOCKED-SECTION.
023200     PERFORM 440-PRINT-FASTEST-SELLING-SECTION.
023300     IF WS-FILES-OPEN
023400         PERFORM 600-CLOSE-INSIGHTS-FILES
023500     END-IF.
023600     STOP RUN.
023700*
023800 100-OPEN-INSIGHTS-FILES.
023900*
024000     MOVE "N" TO WS-FILES-OPEN-SWITCH.
024100     OPEN INPUT  PRODMAST.
024200     OPEN INPUT  INVLOG.
024300     OPEN OUTPUT INSRPT.
024400     IF NOT PRODMAST-SUCCESSFUL OR NOT INVLOG-SUCCESSFUL
024500                             OR NOT INSRPT-SUCCESSFUL
024600         DISPLAY "INS1000 - A FILE WILL NOT OPEN, STATUS "
024700             PRODMAST-FILE-STATUS " " INVLOG-FILE-STATUS
024800             " " INSRPT-FILE-STATUS
024900     ELSE
025000         MOVE "Y" TO WS-FILES-OPEN-SWITCH
025100     END-IF.
025200*
025300 150-COMPUTE-WINDOW-CUTOFF-DATE.
025400*
025500     COMPUTE WS-CUTOFF-YEAR = WS-RUN-TS-CENTURY * 100
025600         + WS-RUN-TS-YY.
025700     MOVE WS-RUN-TS-MM TO WS-CUTOFF-MONTH.
025800     COMPUTE WS-CUTOFF-DAY = WS-RUN-TS-DD - 30.
025900     IF WS-CUTOFF-DAY NOT > ZERO
026000         COMPUTE WS-CUTOFF-DAY = WS-CUTOFF-DAY + 30
026100         COMPUTE WS-CUTOFF-MONTH = WS-CUTOFF-MONTH - 1
026200         IF WS-CUTOFF-MONTH NOT > ZERO
026300             COMPUTE WS-CUTOFF-MONTH = WS-CUTOFF-MONTH + 12
026400             COMPUTE WS-CUTOFF-YEAR = WS-CUTOFF-YEAR - 1
026500         END-IF
026600     END-IF.
026700     COMPUTE WS-CUTOFF-DATE = WS-CUTOFF-YEAR * 10000
026800         + WS-CUTOFF-MONTH * 100 + WS-CUTOFF-DAY.
026900*
027000 200-SCAN-PRODUCT-MASTER.
027100*
027200     PERFORM 210-READ-PRODUCT-MASTER.
027300     PERFORM 220-TALLY-PRODUCT-MASTER
027400         UNTIL PRODMAST-EOF.
027500*
027600 210-READ-PRODUCT-MASTER.
027700*
027800     READ PRODMAST NEXT RECORD
027900         AT END MOVE "Y" TO PRODMAST-EOF-SWITCH.
028000*
028100 220-TALLY-PRODUCT-MASTER.
028200*
028300     ADD 1 TO WS-TOTAL-PRODUCTS.
028400     ADD PM-PRICE TO WS-PRICE-SUM.
028500     IF PM-INVENTORY-QTY = ZERO
028600         ADD 1 TO WS-OUT-OF-STOCK-COUNT
028700     END-IF.
028800     IF PM-INVENTORY-QTY < 10
028900         ADD 1 TO WS-LOW-STOCK-COUNT
029000     END-IF.
029100     PERFORM 210-READ-PRODUCT-MASTER.
029200*
029300 230-COMPUTE-OVERALL-STATISTICS.
029400*
029500     IF WS-TOTAL-PRODUCTS = 0
029600         MOVE ZERO TO WS-LOW-STOCK-PCT WS-OUT-OF-STOCK-PCT
029700             WS-AVERAGE-PRICE
029800     ELSE
029900         COMPUTE WS-LOW-STOCK-PCT ROUNDED =
030000             (WS-LOW-STOCK-COUNT / WS-TOTAL-PRODUCTS) * 100
030100         COMPUTE WS-OUT-OF-STOCK-PCT ROUNDED =
030200             (WS-OUT-OF-STOCK-COUNT / WS-TOTAL-PRODUCTS) * 100
030300         COMPUTE WS-AVERAGE-PRICE ROUNDED =
030400             WS-PRICE-SUM / WS-TOTAL-PRODUCTS
030500     END-IF.
030600*
030700 250-BUILD-SKU-AGGREGATE-FILE.
030800*
030900     OPEN OUTPUT AGGWORK.
031000     SORT LOGSORT
031100         ON ASCENDING KEY LS-SKU
031200         INPUT PROCEDURE IS 260-FILTER-INVENTORY-LOG
031300         OUTPUT PROCEDURE IS 300-BUILD-SKU-AGGREGATES.
031400     CLOSE AGGWORK.
031500*
031600 260-FILTER-INVENTORY-LOG.
031700*
031800     PERFORM 270-READ-INVENTORY-LOG.
031900     PERFORM 280-RELEASE-QUALIFYING-ENTRY
032000         UNTIL INVLOG-EOF.
032100*
032200 270-READ-INVENTORY-LOG.
032300*
032400     READ INVLOG
032500         AT END MOVE "Y" TO INVLOG-EOF-SWITCH.
032600*
032700 280-RELEASE-QUALIFYING-ENTRY.
032800*
032900     IF IL-DATE-PART NOT < WS-CUTOFF-DATE
033000         MOVE IL-SKU             TO LS-SKU
033100         MOVE IL-CHANGE          TO LS-CHANGE
033200         RELEASE LOGSORT-WORK-RECORD
033300     END-IF.
033400     PERFORM 270-READ-INVENTORY-LOG.
033500*
033600 300-BUILD-SKU-AGGREGATES.
033700*
033800     PERFORM 310-RETURN-SORTED-LOG-ENTRY.
033900     PERFORM 320-ACCUMULATE-SKU-ENTRY THRU
034000         320-ACCUMULATE-SKU-ENTRY-EXIT
034100         UNTIL WS-SORT-EOF.
034200     IF NOT WS-FIRST-AGGREGATE
034300         PERFORM 330-WRITE-SKU-AGGREGATE
034400     END-IF.
034500*
034600 310-RETURN-SORTED-LOG-ENTRY.
034700*
034800     RETURN LOGSORT INTO LOGSORT-WORK-RECORD
034900         AT END MOVE "Y" TO WS-SORT-EOF-SWITCH.
035000*
035100 320-ACCUMULATE-SKU-ENTRY.
035200*
035300     IF WS-FIRST-AGGREGATE
035400         MOVE "N" TO WS-FIRST-AGGREGATE-SWITCH
035500         MOVE LS-SKU TO WS-PRIOR-SKU
035600         PERFORM 340-INITIALIZE-ACCUMULATORS
035700     ELSE
035800         IF LS-SKU NOT = WS-PRIOR-SKU
035900             PERFORM 330-WRITE-SKU-AGGREGATE
036000             MOVE LS-SKU TO WS-PRIOR-SKU
036100             PERFORM 340-INITIALIZE-ACCUMULATORS
036200         END-IF
036300     END-IF.
036400     ADD 1 TO WS-AGG-LOG-COUNT.
036500     IF LS-CHANGE > 0
036600         ADD LS-CHANGE TO WS-AGG-RESTOCK-TOTAL
036700     ELSE
036800         ADD LS-CHANGE TO WS-AGG-SALES-TOTAL
036900     END-IF.
037000     PERFORM 310-RETURN-SORTED-LOG-ENTRY.
037100*
037200 320-ACCUMULATE-SKU-ENTRY-EXIT.
037300     EXIT.
037400*
037500 330-WRITE-SKU-AGGREGATE.
037600*
037700     MOVE WS-PRIOR-SKU           TO AG-SKU.
037800     MOVE SPACE                  TO AG-NAME.
037900     MOVE WS-PRIOR-SKU           TO PM-SKU.
038000     READ PRODMAST RECORD KEY IS PM-SKU
038100         INVALID KEY
038200             CONTINUE
038300         NOT INVALID KEY
038400             MOVE PM-NAME TO AG-NAME
038500     END-READ.
038600     MOVE WS-AGG-LOG-COUNT        TO AG-LOG-COUNT.
038700     MOVE WS-AGG-RESTOCK-TOTAL    TO AG-RESTOCK-TOTAL.
038800     MOVE WS-AGG-SALES-TOTAL      TO AG-SALES-TOTAL.
038900     WRITE AGGREGATE-RECORD.
039000*
039100 340-INITIALIZE-ACCUMULATORS.
039200*
039300     MOVE ZERO TO WS-AGG-LOG-COUNT WS-AGG-RESTOCK-TOTAL
039400         WS-AGG-SALES-TOTAL.
039500*
039600 400-FORMAT-REPORT-HEADING.
039700*
039800     COMPUTE HL-YEAR = WS-RUN-TS-CENTURY * 100 + WS-RUN-TS-YY.
039900     MOVE WS-RUN-TS-MM TO HL-MONTH.
040000     MOVE WS-RUN-TS-DD TO HL-DAY.
040100     MOVE WS-HEADING-LINE TO PRINT-AREA.
040200     WRITE PRINT-AREA AFTER ADVANCING PAGE.
040300     PERFORM 450-WRITE-BLANK-LINE.
040400*
040500 410-PRINT-OVERALL-STATS-SECTION.
040600*
040700     MOVE "TOTAL PRODUCTS:" TO SL-LABEL.
040800     MOVE WS-TOTAL-PRODUCTS TO SL-VALUE.
040900     MOVE ZERO TO SL-PCT.
041000     PERFORM 460-WRITE-STATS-LINE.
041100     MOVE "LOW STOCK PRODUCTS (<10):" TO SL-LABEL.
041200     MOVE WS-LOW-STOCK-COUNT TO SL-VALUE.
041300     MOVE WS-LOW-STOCK-PCT TO SL-PCT.
041400     PERFORM 460-WRITE-STATS-LINE.
041500     MOVE "OUT OF STOCK PRODUCTS:" TO SL-LABEL.
041600     MOVE WS-OUT-OF-STOCK-COUNT TO SL-VALUE.
041700     MOVE WS-OUT-OF-STOCK-PCT TO SL-PCT.
041800     PERFORM 460-WRITE-STATS-LINE.
041900     MOVE "AVERAGE PRICE:" TO SL-LABEL.
042000     MOVE WS-AVERAGE-PRICE TO SL-VALUE.
042100     MOVE ZERO TO SL-PCT.
042200     PERFORM 460-WRITE-STATS-LINE.
042300     PERFORM 450-WRITE-BLANK-LINE.
042400*
042500 420-PRINT-MOST-ACTIVE-SECTION.
042600*
042700     MOVE "MOST ACTIVE PRODUCTS (BY LOG ENTRIES):" TO SH-TITLE.
042800     PERFORM 470-WRITE-SECTION-HEADING.
042900     SORT RANKSORT
043000         ON DESCENDING KEY RS-LOG-COUNT
043100         USING AGGWORK
043200         GIVING RANKOUT.
043300     MOVE "L" TO WS-RANK-METRIC.
043400     PERFORM 480-PRINT-TOP-FIVE-RANKED.
043500     PERFORM 450-WRITE-BLANK-LINE.
043600*
043700 430-PRINT-MOST-RESTOCKED-SECTION.
043800*
043900     MOVE "MOST RESTOCKED PRODUCTS (BY SUMMED RESTOCK):"
044000         TO SH-TITLE.
044100     PERFORM 470-WRITE-SECTION-HEADING.
044200     SORT RANKSORT
044300         ON DESCENDING KEY RS-RESTOCK-TOTAL
044400         USING AGGWORK
044500         GIVING RANKOUT.
044600     MOVE "R" TO WS-RANK-METRIC.
044700     PERFORM 480-PRINT-TOP-FIVE-RANKED.
044800     PERFORM 450-WRITE-BLANK-LINE.
044900*
045000 440-PRINT-FASTEST-SELLING-SECTION.
045100*
045200     MOVE "FASTEST SELLING PRODUCTS (BY SUMMED SALES):"
045300         TO SH-TITLE.
045400     PERFORM 470-WRITE-SECTION-HEADING.
045500     SORT RANKSORT
045600         ON ASCENDING KEY RS-SALES-TOTAL
045700         USING AGGWORK
045800         GIVING RANKOUT.
045900     MOVE "S" TO WS-RANK-METRIC.
046000     PERFORM 480-PRINT-TOP-FIVE-RANKED.
046100*
046200 450-WRITE-BLANK-LINE.
046300*
046400     MOVE WS-BLANK-LINE TO PRINT-AREA.
046500     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
046600*
046700 460-WRITE-STATS-LINE.
046800*
046900     MOVE WS-STATS-LINE TO PRINT-AREA.
047000     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
047100*
047200 470-WRITE-SECTION-HEADING.
047300*
047400     MOVE WS-SECTION-HEADING-LINE TO PRINT-AREA.
047500     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
047600*
047700 480-PRINT-TOP-FIVE-RANKED.
047800*
047900     MOVE ZERO TO WS-RANK-COUNT.
048000     MOVE "N" TO RANKOUT-EOF-SWITCH.
048100     OPEN INPUT RANKOUT.
048200     PERFORM 490-READ-RANKED-RECORD.
048300     PERFORM 495-PRINT-ONE-RANKED-LINE
048400         UNTIL RANKOUT-EOF OR WS-RANK-COUNT = 5.
048500     CLOSE RANKOUT.
048600*
048700 490-READ-RANKED-RECORD.
048800*
048900     READ RANKOUT
049000         AT END MOVE "Y" TO RANKOUT-EOF-SWITCH.
049100*
049200 495-PRINT-ONE-RANKED-LINE.
049300*
049400     ADD 1 TO WS-RANK-COUNT.
049500     MOVE RK-SKU TO RL-SKU.
049600     MOVE RK-NAME TO RL-NAME.
049700     EVALUATE TRUE
049800         WHEN WS-METRIC-IS-LOG-COUNT
049900             MOVE RK-LOG-COUNT TO RL-VALUE
050000         WHEN WS-METRIC-IS-RESTOCK
050100             MOVE RK-RESTOCK-TOTAL TO RL-VALUE
050200         WHEN WS-METRIC-IS-SALES
050300             MOVE RK-SALES-TOTAL TO RL-VALUE
050400     END-EVALUATE.
050500     MOVE WS-RANK-DETAIL-LINE TO PRINT-AREA.
050600     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
050700     PERFORM 490-READ-RANKED-RECORD.
050800*
050900 600-CLOSE-INSIGHTS-FILES.
051000*
051100     CLOSE PRODMAST INVLOG INSRPT.
