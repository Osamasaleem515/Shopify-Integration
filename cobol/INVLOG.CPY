000100*
000200******************************************************************
000300*    RIMS  -  INVENTORY AUDIT LOG RECORD LAYOUT
000400*    ONE RECORD PER INVENTORY-QUANTITY CHANGE.  WRITTEN BY
000500*    INV2000, WHK1000 AND MAN1000 THROUGH THE SHARED COPYBOOK
000600*    INVLOGW.CPY.  APPEND-ONLY, CHRONOLOGICAL, NEVER REWRITTEN.
000700*
000800*    86/04/18  RHALVERSEN   RIMS-0002  ORIGINAL LAYOUT.
000900*    94/05/09  TMARSH       RIMS-0181  ADDED IL-CHANGE-TYPE SO
001000*                           WE COULD TELL A MANUAL FIX FROM A
001100*                           CSV IMPORT IN THE DAILY RECON.
001200*    98/12/02  POKONKWO     RIMS-0241  Y2K - WIDENED IL-TIMESTAMP
001300*                           FROM 9(6) TO 9(14) (CCYYMMDDHHMMSS).
001310*    01/06/30  JALVAREZ     RIMS-0287  ADDED THE IL-TIMESTAMP-
001320*                           PARTS REDEFINES SO INV3000 COULD PICK
001330*                           OFF JUST THE DATE TO COUNT TODAY'S
001340*                           ACTIVITY WITHOUT A SEPARATE COMPUTE.
001400******************************************************************
001500*
001600 01  INVENTORY-LOG-RECORD.
001700     05  IL-SKU                  PIC X(10).
001800     05  IL-PREV-QTY             PIC 9(07).
001900     05  IL-NEW-QTY              PIC 9(07).
002000     05  IL-CHANGE               PIC S9(07).
002100     05  IL-CHANGE-TYPE          PIC X(08).
002200         88  IL-CHANGE-IS-MANUAL         VALUE "MANUAL  ".
002300         88  IL-CHANGE-IS-WEBHOOK        VALUE "WEBHOOK ".
002400         88  IL-CHANGE-IS-IMPORT         VALUE "IMPORT  ".
002500     05  IL-TIMESTAMP            PIC 9(14).
002510     05  IL-NOTES                PIC X(40).
002520     05  FILLER                  PIC X(02).
002530*
002540 01  IL-TIMESTAMP-PARTS REDEFINES INVENTORY-LOG-RECORD.
002550     05  FILLER                  PIC X(39).
002560     05  IL-DATE-PART             PIC 9(08).
002570     05  IL-TIME-PART             PIC 9(06).
002580     05  FILLER                  PIC X(42).
