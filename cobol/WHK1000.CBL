000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.              WHK1000.
000400 AUTHOR.                  D. MCGOVERN.
000500 INSTALLATION.            GREENFIELD MERCANTILE CORP - DATA PROC.
000600 DATE-WRITTEN.            07/30/97.
000700 DATE-COMPILED.
000800 SECURITY.                GREENFIELD MERCANTILE CORP - INTERNAL
000900                          USE ONLY.  NOT FOR DISTRIBUTION.
001000*
001100******************************************************************
001200*    RIMS040 - STOREFRONT WEBHOOK INVENTORY UPDATE
001300*
001400*    PICKS UP THE STAGED INVENTORY-CHANGE EVENTS THE STOREFRONT
001500*    LISTENER JOB DROPS INTO WEBHOOK-MSGS AND POSTS THEM AGAINST
001600*    THE PRODUCT MASTER.  LOOKS UP THE PRODUCT BY THE STOREFRONT
001700*    ID FIRST (THE NORMAL CASE FOR A WEBHOOK) AND FALLS BACK TO
001800*    SKU IF THE STOREFRONT ID DOES NOT MATCH ANYTHING ON FILE.
001900*    RUN ON DEMAND BY THE LISTENER JOB, NOT PART OF THE NIGHTLY
002000*    CHAIN - IT KEEPS ITS OWN RUN TIMESTAMP.
002100*
002200*    CHANGE LOG
002300*    ----------
002400*    97/07/30  DMCGOVERN   RIMS-0211  ORIGINAL PROGRAM.
002500*    97/08/05  DMCGOVERN   RIMS-0213  NOW CALLS THE SAME LOG-
002600*                          WRITE COPYBOOK AS INV2000 (INVLOGW.CPY)
002700*                          INSTEAD OF ITS OWN COPY OF THE LOGIC.
002800*    98/12/02  POKONKWO    RIMS-0241  Y2K - RUN TIMESTAMP NOW
002900*                          BUILT FROM RUNTS.CPY/RUNTSPR.CPY.
003000*    01/06/30  JALVAREZ    RIMS-0287  A MESSAGE WITH NEITHER A
003100*                          STOREFRONT ID NOR A SKU NOW REJECTS
003200*                          CLEANLY INSTEAD OF FALLING THROUGH TO
003300*                          AN ACCIDENTAL SKU LOOKUP ON SPACES.
003400******************************************************************
003500*
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900*
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*
004300 INPUT-OUTPUT SECTION.
004400*
004500 FILE-CONTROL.
004600     SELECT WHMSG     ASSIGN TO "WHMSG"
004700                      ORGANIZATION IS LINE SEQUENTIAL
004800                      FILE STATUS IS WHMSG-FILE-STATUS.
004900     SELECT PRODMAST  ASSIGN TO "PRODMAST"
005000                      ORGANIZATION IS INDEXED
005100                      ACCESS IS DYNAMIC
005200                      RECORD KEY IS PM-SKU
005300                      ALTERNATE RECORD KEY IS PM-SHOPIFY-ID
005400                          WITH DUPLICATES
005500                      FILE STATUS IS PRODMAST-FILE-STATUS.
005600     SELECT INVLOG    ASSIGN TO "INVLOG"
005700                      ORGANIZATION IS LINE SEQUENTIAL
005800                      FILE STATUS IS INVLOG-FILE-STATUS.
005900*
006000 DATA DIVISION.
006100*
006200 FILE SECTION.
006300*
006400 FD  WHMSG.
006500*
006600     COPY WHMSG.
006700*
006800 FD  PRODMAST.
006900*
007000     COPY PRODMAST.
007100*
007200 FD  INVLOG.
007300*
007400     COPY INVLOG.
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800     COPY RUNTS.
007900*
008000 01  WS-SWITCHES.
008100     05  WHMSG-EOF-SWITCH         PIC X     VALUE "N".
008200         88  WHMSG-EOF                      VALUE "Y".
008300     05  WS-MESSAGE-VALID-SWITCH  PIC X     VALUE "Y".
008400         88  WS-MESSAGE-VALID               VALUE "Y".
008500     05  PRODMAST-FOUND-SWITCH    PIC X     VALUE "N".
008600         88  PRODMAST-FOUND                 VALUE "Y".
008700*
008800     05  FILLER                   PIC X(01).
008900 01  WS-FILE-STATUS-FIELDS.
009000     05  WHMSG-FILE-STATUS        PIC XX.
009100         88  WHMSG-SUCCESSFUL              VALUE "00".
009200     05  PRODMAST-FILE-STATUS     PIC XX.
009300         88  PRODMAST-SUCCESSFUL           VALUE "00".
009400     05  INVLOG-FILE-STATUS       PIC XX.
009500         88  INVLOG-SUCCESSFUL             VALUE "00".
009600*
009700     05  FILLER                   PIC X(01).
009800 01  WS-COUNTERS COMP.
009900     05  WS-READ-COUNT            PIC 9(07).
010000     05  WS-APPLIED-COUNT         PIC 9(07).
010100     05  WS-ERROR-COUNT           PIC 9(07).
010200*
010300     05  FILLER                   PIC 9(01).
010400 01  WS-LOG-FIELDS.
010500     05  WS-LOG-SKU               PIC X(10).
010600     05  WS-LOG-PREV-QTY          PIC 9(07).
010700     05  WS-LOG-NEW-QTY           PIC 9(07).
010800     05  WS-LOG-CHANGE-TYPE       PIC X(08).
010900     05  WS-LOG-NOTES             PIC X(40).
011000*
011100     05  FILLER                   PIC X(01).
011200 01  WS-NOTES-BUILD.
011300     05  FILLER                   PIC X(19)
011400                                   VALUE "WEBHOOK UPDATE RUN ".
011500     05  WNB-RUN-TIMESTAMP        PIC 9(14).
011600     05  FILLER                   PIC X(07)  VALUE SPACE.
011700*
011800 77  WS-FILES-OPEN-SWITCH         PIC X     VALUE "N".
011900     88  WS-FILES-OPEN                      VALUE "Y".
012000*
012100 PROCEDURE DIVISION.
012200*
012300 000-POST-WEBHOOK-MESSAGES.
012400*
012500     COPY RUNTSPR.
012600     PERFORM 100-OPEN-WEBHOOK-FILES.
012700     PERFORM 300-READ-WEBHOOK-MESSAGE.
012800     PERFORM 310-PROCESS-WEBHOOK-MESSAGE THRU
012900         310-PROCESS-WEBHOOK-MESSAGE-EXIT
013000         UNTIL WHMSG-EOF.
013100     IF WS-FILES-OPEN
013200         PERFORM 600-CLOSE-WEBHOOK-FILES
013300     END-IF.
013400     DISPLAY "WHK1000 - READ " WS-READ-COUNT
013500         " APPLIED " WS-APPLIED-COUNT
013600         " ERRORS " WS-ERROR-COUNT.
013700     STOP RUN.
013800*
013900 100-OPEN-WEBHOOK-FILES.
014000*
014100     MOVE ZERO TO WS-READ-COUNT WS-APPLIED-COUNT WS-ERROR-COUNT.
014200     MOVE "N" TO WHMSG-EOF-SWITCH.
014300     MOVE "N" TO WS-FILES-OPEN-SWITCH.
014400     OPEN INPUT WHMSG.
014500     OPEN I-O   PRODMAST.
014600     OPEN EXTEND INVLOG.
014700     IF NOT WHMSG-SUCCESSFUL OR NOT PRODMAST-SUCCESSFUL
014800                             OR NOT INVLOG-SUCCESSFUL
014900         DISPLAY "WHK1000 - A FILE WILL NOT OPEN, STATUS "
015000             WHMSG-FILE-STATUS " " PRODMAST-FILE-STATUS
015100             " " INVLOG-FILE-STATUS
015200     ELSE
015300         MOVE "Y" TO WS-FILES-OPEN-SWITCH
015400     END-IF.
015500*
015600 300-READ-WEBHOOK-MESSAGE.
015700*
015800     READ WHMSG
015900         AT END MOVE "Y" TO WHMSG-EOF-SWITCH.
016000*
016100 310-PROCESS-WEBHOOK-MESSAGE.
016200*
016300     ADD 1 TO WS-READ-COUNT.
016400     PERFORM 320-EDIT-WEBHOOK-MESSAGE.
016500     IF WS-MESSAGE-VALID
016600         PERFORM 330-FIND-PRODUCT-BY-SHOPIFY-ID
016700         IF NOT PRODMAST-FOUND AND WM-SKU NOT = SPACE
016800             PERFORM 340-FIND-PRODUCT-BY-SKU
016900         END-IF
017000         IF PRODMAST-FOUND
017100             PERFORM 350-APPLY-WEBHOOK-UPDATE
017200         ELSE
017300             DISPLAY "WHK1000 - PRODUCT NOT FOUND FOR SHOPIFY ID "
017400                 WM-SHOPIFY-ID " SKU " WM-SKU
017500             ADD 1 TO WS-ERROR-COUNT
017600         END-IF
017700     ELSE
017800         ADD 1 TO WS-ERROR-COUNT
017900     END-IF.
018000     PERFORM 300-READ-WEBHOOK-MESSAGE.
018100*
018200 310-PROCESS-WEBHOOK-MESSAGE-EXIT.
018300     EXIT.
018400*
018500 320-EDIT-WEBHOOK-MESSAGE.
018600*
018700     MOVE "Y" TO WS-MESSAGE-VALID-SWITCH.
018800     IF WM-SHOPIFY-ID = SPACE AND WM-SKU = SPACE
018900         MOVE "N" TO WS-MESSAGE-VALID-SWITCH
019000     END-IF.
019100     IF WM-INVENTORY-QTY-X NOT NUMERIC
019200         MOVE "N" TO WS-MESSAGE-VALID-SWITCH
019300     END-IF.
019400*
019500 330-FIND-PRODUCT-BY-SHOPIFY-ID.
019600*
019700     MOVE "N" TO PRODMAST-FOUND-SWITCH.
019800     IF WM-SHOPIFY-ID NOT = SPACE
019900         MOVE WM-SHOPIFY-ID TO PM-SHOPIFY-ID
020000         READ PRODMAST RECORD KEY IS PM-SHOPIFY-ID
020100             INVALID KEY
020200                 MOVE "N" TO PRODMAST-FOUND-SWITCH
020300             NOT INVALID KEY
020400                 MOVE "Y" TO PRODMAST-FOUND-SWITCH
020500         END-READ
020600     END-IF.
020700*
020800 340-FIND-PRODUCT-BY-SKU.
020900*
021000     MOVE WM-SKU TO PM-SKU.
021100     READ PRODMAST RECORD KEY IS PM-SKU
021200         INVALID KEY
021300             MOVE "N" TO PRODMAST-FOUND-SWITCH
021400         NOT INVALID KEY
021500             MOVE "Y" TO PRODMAST-FOUND-SWITCH
021600     END-READ.
021700*
021800 350-APPLY-WEBHOOK-UPDATE.
021900*
022000     MOVE PM-SKU             TO WS-LOG-SKU.
022100     MOVE PM-INVENTORY-QTY   TO WS-LOG-PREV-QTY.
022200     MOVE WM-INVENTORY-QTY   TO WS-LOG-NEW-QTY.
022300     MOVE "WEBHOOK "         TO WS-LOG-CHANGE-TYPE.
022400     MOVE WS-RUN-TIMESTAMP   TO WNB-RUN-TIMESTAMP.
022500     MOVE WS-NOTES-BUILD     TO WS-LOG-NOTES.
022600     PERFORM 9100-WRITE-INVENTORY-LOG-RECORD.
022700     MOVE WM-INVENTORY-QTY   TO PM-INVENTORY-QTY.
022800     MOVE WS-RUN-TIMESTAMP   TO PM-LAST-INV-UPDATE.
022900     REWRITE PRODUCT-MASTER-RECORD
023000         INVALID KEY
023100             CONTINUE
023200     END-REWRITE.
023300     IF PRODMAST-SUCCESSFUL
023400         ADD 1 TO WS-APPLIED-COUNT
023500     ELSE
023600         DISPLAY "WHK1000 - REWRITE FAILED FOR SKU " PM-SKU
023700         ADD 1 TO WS-ERROR-COUNT
023800     END-IF.
023900*
024000 600-CLOSE-WEBHOOK-FILES.
024100*
024200     CLOSE WHMSG PRODMAST INVLOG.
024300*
024400     COPY INVLOGW.
