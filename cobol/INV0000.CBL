000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.              INV0000.
000400 AUTHOR.                  R. HALVERSEN.
000500 INSTALLATION.            GREENFIELD MERCANTILE CORP - DATA PROC.
000600 DATE-WRITTEN.            04/11/86.
000700 DATE-COMPILED.
000800 SECURITY.                GREENFIELD MERCANTILE CORP - INTERNAL
000900                          USE ONLY.  NOT FOR DISTRIBUTION.
001000*
001100******************************************************************
001200*    RIMS000 - NIGHTLY INVENTORY CHAIN DRIVER
001300*
001400*    RUN FROM THE NIGHTLY JOB STREAM.  BUILDS ONE RUN TIMESTAMP
001500*    FOR THE WHOLE NIGHT'S WORK AND HANDS IT DOWN TO EACH STEP SO
001600*    EVERY RECORD WRITTEN DURING THE RUN CARRIES THE SAME STAMP.
001700*    CALLS INV1000 (CATALOG IMPORT), THEN INV2000 (VALIDATE AND
001800*    UPDATE THE MASTER), THEN INV3000 (UPDATE REPORT).  A STEP
001900*    THAT COMES BACK WITH A FAILED STATUS STOPS THE CHAIN - THE
002000*    REMAINING STEPS DO NOT RUN AGAINST A MASTER THAT MAY BE HALF
002100*    UPDATED.
002200*
002300*    CHANGE LOG
002400*    ----------
002500*    86/04/11  RHALVERSEN  RIMS-0001  ORIGINAL PROGRAM - RAN THE
002600*                          IMPORT AND UPDATE AS ONE STRAIGHT-LINE
002700*                          PROGRAM, NO CALLS.
002800*    97/08/05  DMCGOVERN   RIMS-0213  SPLIT THE OLD PROGRAM INTO
002900*                          INV1000/INV2000/INV3000 AND REWROTE
003000*                          THIS ONE AS THE CALLING DRIVER SO A
003100*                          FAILED STEP COULD STOP THE CHAIN
003200*                          INSTEAD OF RUNNING THE REST BLIND.
003300*    98/12/02  POKONKWO    RIMS-0241  Y2K - DRIVER NOW BUILDS THE
003400*                          RUN TIMESTAMP ITSELF (SEE RUNTS.CPY)
003500*                          INSTEAD OF EACH STEP ACCEPTING ITS OWN
003600*                          TWO-DIGIT DATE.
003700*    01/06/30  JALVAREZ    RIMS-0287  DISPLAYS THE ERROR MESSAGE
003800*                          ARRAY BACK FROM INV2000 WHEN THE CHAIN
003900*                          STOPS THERE SO THE OPERATOR DOES NOT
004000*                          HAVE TO GO DIG FOR THEM.
004100******************************************************************
004200*
004300 ENVIRONMENT DIVISION.
004400*
004500 CONFIGURATION SECTION.
004600*
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 DATA DIVISION.
005100*
005200 WORKING-STORAGE SECTION.
005300*
005400     COPY RUNTS.
005500*
005600 77  WS-CHAIN-STATUS              PIC X(01)    VALUE "S".
005700     88  WS-CHAIN-OK                            VALUE "S".
005800     88  WS-CHAIN-FAILED                         VALUE "E".
005900*
006000 77  WS-MAX-ERRORS                PIC 9(02)    COMP VALUE 10.
006100*
006200 01  WS-STEP-COUNTERS COMP.
006300     05  WS-READ-COUNT            PIC 9(07).
006400     05  WS-VALID-COUNT           PIC 9(07).
006500     05  WS-CREATED-COUNT         PIC 9(07).
006600     05  WS-UPDATED-COUNT         PIC 9(07).
006700     05  WS-ERROR-COUNT           PIC 9(07).
006800     05  WS-ERROR-INDEX           PIC 9(03).
006900*
007000     05  FILLER                   PIC 9(01).
007100 01  WS-ERROR-MESSAGES.
007200     05  WS-ERROR-MESSAGE  OCCURS 10 TIMES
007300                           INDEXED BY WS-ERROR-IX
007400                                      PIC X(60).
007500*
007600     05  FILLER                   PIC X(01).
007700 PROCEDURE DIVISION.
007800*
007900 000-RUN-NIGHTLY-CHAIN.
008000*
008100     COPY RUNTSPR.
008200     PERFORM 100-CALL-IMPORT-STEP.
008300     IF WS-CHAIN-OK
008400         PERFORM 200-CALL-UPDATE-STEP
008500     END-IF.
008600     IF WS-CHAIN-OK
008700         PERFORM 300-CALL-REPORT-STEP
008800     END-IF.
008900     IF WS-CHAIN-FAILED
009000         DISPLAY "INV0000 - NIGHTLY CHAIN STOPPED, SEE MESSAGES "
009100             "ABOVE"
009200     END-IF.
009300     STOP RUN.
009400*
009500 100-CALL-IMPORT-STEP.
009600*
009700     MOVE "S" TO WS-CHAIN-STATUS.
009800     CALL "INV1000" USING WS-RUN-TIMESTAMP WS-CHAIN-STATUS
009900                          WS-READ-COUNT WS-VALID-COUNT.
010000     IF WS-CHAIN-FAILED
010100         DISPLAY "INV0000 - INV1000 RETURNED A FAILED STATUS, "
010200             "CHAIN STOPPED"
010300     ELSE
010400         DISPLAY "INV0000 - INV1000 READ " WS-READ-COUNT
010500             " WROTE " WS-VALID-COUNT " VALID ROWS"
010600     END-IF.
010700*
010800 200-CALL-UPDATE-STEP.
010900*
011000     MOVE "S" TO WS-CHAIN-STATUS.
011100     MOVE ZERO TO WS-ERROR-COUNT.
011200     CALL "INV2000" USING WS-RUN-TIMESTAMP WS-CHAIN-STATUS
011300                          WS-CREATED-COUNT WS-UPDATED-COUNT
011400                          WS-ERROR-COUNT WS-ERROR-MESSAGES.
011500     IF WS-CHAIN-FAILED
011600         DISPLAY "INV0000 - INV2000 RETURNED A FAILED STATUS, "
011700             "CHAIN STOPPED"
011800     ELSE
011900         DISPLAY "INV0000 - INV2000 CREATED " WS-CREATED-COUNT
012000             " UPDATED " WS-UPDATED-COUNT
012100             " ERRORS " WS-ERROR-COUNT
012200     END-IF.
012300     IF WS-ERROR-COUNT > 0
012400         PERFORM 210-DISPLAY-UPDATE-ERRORS
012500     END-IF.
012600*
012700 210-DISPLAY-UPDATE-ERRORS.
012800*
012900     MOVE 1 TO WS-ERROR-INDEX.
013000     SET WS-ERROR-IX TO 1.
013100     PERFORM 220-DISPLAY-ONE-ERROR THRU 220-DISPLAY-ONE-ERROR-EXIT
013200         UNTIL WS-ERROR-INDEX > WS-ERROR-COUNT
013300            OR WS-ERROR-INDEX > WS-MAX-ERRORS.
013400*
013500 220-DISPLAY-ONE-ERROR.
013600*
013700     DISPLAY "INV0000 - " WS-ERROR-MESSAGE(WS-ERROR-IX).
013800     ADD 1 TO WS-ERROR-INDEX.
013900     SET WS-ERROR-IX UP BY 1.
014000*
014100 220-DISPLAY-ONE-ERROR-EXIT.
014200     EXIT.
014300*
014400 300-CALL-REPORT-STEP.
014500*
014600     MOVE "S" TO WS-CHAIN-STATUS.
014700     CALL "INV3000" USING WS-RUN-TIMESTAMP WS-CHAIN-STATUS
014800                          WS-CREATED-COUNT WS-UPDATED-COUNT
014900                          WS-ERROR-COUNT WS-ERROR-MESSAGES.
015000     IF WS-CHAIN-FAILED
015100         DISPLAY "INV0000 - INV3000 RETURNED A FAILED STATUS"
015200     ELSE
015300         DISPLAY "INV0000 - INV3000 REPORT COMPLETE"
015400     END-IF.
