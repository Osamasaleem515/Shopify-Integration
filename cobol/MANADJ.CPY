000100*
000200******************************************************************
000300*    RIMS  -  MANUAL INVENTORY ADJUSTMENT RECORD LAYOUT
000400*    ONE RECORD PER COUNTER-CREW QUANTITY CORRECTION, KEYED IN
000500*    BY THE WAREHOUSE OFFICE AND BATCHED UP FOR MAN1000.
000600*    RE-IMPLEMENTATION OF THE ON-LINE "UPDATE INVENTORY" SCREEN
000700*    REQUEST AS A SEQUENTIAL TRANSACTION RECORD.
000800*
000900*    98/02/16  DMCGOVERN    RIMS-0226  ORIGINAL LAYOUT.
001000*    98/12/02  POKONKWO     RIMS-0241  Y2K REVIEW - NO DATE
001100*                           FIELDS ON THIS RECORD, NO CHANGE.
001200******************************************************************
001300*
001400 01  MANUAL-ADJUSTMENT-RECORD.
001500     05  MA-SKU                  PIC X(10).
001600     05  MA-NEW-QTY-X            PIC X(07).
001700     05  MA-NEW-QTY REDEFINES MA-NEW-QTY-X
001800                                 PIC S9(07).
001900     05  MA-NOTES                PIC X(40).
002000     05  FILLER                  PIC X(03).
