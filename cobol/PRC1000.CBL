000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.              PRC1000.
000400 AUTHOR.                  T. MARSH.
000500 INSTALLATION.            GREENFIELD MERCANTILE CORP - DATA PROC.
000600 DATE-WRITTEN.            03/08/99.
000700 DATE-COMPILED.
000800 SECURITY.                GREENFIELD MERCANTILE CORP - INTERNAL
000900                          USE ONLY.  NOT FOR DISTRIBUTION.
001000*
001100******************************************************************
001200*    RIMS070 - BULK PRICE UPDATE
001300*
001400*    READS MERCHANDISING'S BULK PRICE-ADJUSTMENT REQUEST FILE AND
001500*    RECALCULATES EACH LISTED SKU'S PRICE ON THE PRODUCT MASTER.
001600*    DOES NOT TOUCH INVENTORY QUANTITY OR WRITE AN AUDIT LOG -
001700*    PRICE IS NOT A TRACKED QUANTITY CHANGE.  RUN ON DEMAND.
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    99/03/08  TMARSH      RIMS-0251  ORIGINAL PROGRAM, BUILT
002200*                          ALONGSIDE THE DISCOUNT LISTING.
002300*    01/06/30  JALVAREZ    RIMS-0287  AN UNRECOGNIZED PA-ACTION
002400*                          NOW LEAVES THE PRICE UNCHANGED AND
002500*                          COUNTS AS SKIPPED INSTEAD OF ABENDING
002600*                          ON THE EVALUATE FALL-THROUGH.
002700******************************************************************
002800*
002900 ENVIRONMENT DIVISION.
003000*
003100 CONFIGURATION SECTION.
003200*
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500*
003600 INPUT-OUTPUT SECTION.
003700*
003800 FILE-CONTROL.
003900     SELECT PRCADJ    ASSIGN TO "PRCADJ"
004000                      ORGANIZATION IS LINE SEQUENTIAL
004100                      FILE STATUS IS PRCADJ-FILE-STATUS.
004200     SELECT PRODMAST  ASSIGN TO "PRODMAST"
004300                      ORGANIZATION IS INDEXED
004400                      ACCESS IS DYNAMIC
004500                      RECORD KEY IS PM-SKU
004600                      ALTERNATE RECORD KEY IS PM-SHOPIFY-ID
004700                          WITH DUPLICATES
004800                      FILE STATUS IS PRODMAST-FILE-STATUS.
004900*
005000 DATA DIVISION.
005100*
005200 FILE SECTION.
005300*
005400 FD  PRCADJ.
005500*
005600     COPY PRCADJ.
005700*
005800 FD  PRODMAST.
005900*
006000     COPY PRODMAST.
006100*
006200 WORKING-STORAGE SECTION.
006300*
006400     COPY RUNTS.
006500*
006600 01  WS-SWITCHES.
006700     05  PRCADJ-EOF-SWITCH        PIC X     VALUE "N".
006800         88  PRCADJ-EOF                     VALUE "Y".
006900     05  PRODMAST-FOUND-SWITCH    PIC X     VALUE "N".
007000         88  PRODMAST-FOUND                 VALUE "Y".
007100     05  WS-ACTION-RECOGNIZED-SWITCH PIC X  VALUE "N".
007200         88  WS-ACTION-RECOGNIZED           VALUE "Y".
007300*
007400     05  FILLER                   PIC X(01).
007500 01  WS-FILE-STATUS-FIELDS.
007600     05  PRCADJ-FILE-STATUS       PIC XX.
007700         88  PRCADJ-SUCCESSFUL             VALUE "00".
007800     05  PRODMAST-FILE-STATUS     PIC XX.
007900         88  PRODMAST-SUCCESSFUL           VALUE "00".
008000*
008100     05  FILLER                   PIC X(01).
008200 01  WS-COUNTERS COMP.
008300     05  WS-READ-COUNT            PIC 9(07).
008400     05  WS-UPDATED-COUNT         PIC 9(07).
008500     05  WS-SKIPPED-COUNT         PIC 9(07).
008600*
008700     05  FILLER                   PIC 9(01).
008800 01  WS-CALCULATED-FIELDS.
008900     05  WS-NEW-PRICE             PIC S9(8)V99.
009000*
009100     05  FILLER                   PIC X(01).
009200*
009300 77  WS-FILES-OPEN-SWITCH         PIC X     VALUE "N".
009400     88  WS-FILES-OPEN                      VALUE "Y".
009500*
009600 PROCEDURE DIVISION.
009700*
009800 000-UPDATE-PRODUCT-PRICES.
009900*
010000     COPY RUNTSPR.
010100     PERFORM 100-OPEN-PRICE-FILES.
010200     PERFORM 300-READ-PRICE-ADJUSTMENT.
010300     PERFORM 310-PROCESS-PRICE-ADJUSTMENT THRU
010400         310-PROCESS-PRICE-ADJUSTMENT-EXIT
010500         UNTIL PRCADJ-EOF.
010600     IF WS-FILES-OPEN
010700         PERFORM 600-CLOSE-PRICE-FILES
010800     END-IF.
010900     DISPLAY "PRC1000 - READ " WS-READ-COUNT
011000         " UPDATED " WS-UPDATED-COUNT
011100         " SKIPPED " WS-SKIPPED-COUNT.
011200     STOP RUN.
011300*
011400 100-OPEN-PRICE-FILES.
011500*
011600     MOVE ZERO TO WS-READ-COUNT WS-UPDATED-COUNT WS-SKIPPED-COUNT.
011700     MOVE "N" TO PRCADJ-EOF-SWITCH.
011800     MOVE "N" TO WS-FILES-OPEN-SWITCH.
011900     OPEN INPUT PRCADJ.
012000     OPEN I-O   PRODMAST.
012100     IF NOT PRCADJ-SUCCESSFUL OR NOT PRODMAST-SUCCESSFUL
012200         DISPLAY "PRC1000 - A FILE WILL NOT OPEN, STATUS "
012300             PRCADJ-FILE-STATUS " " PRODMAST-FILE-STATUS
012400     ELSE
012500         MOVE "Y" TO WS-FILES-OPEN-SWITCH
012600     END-IF.
012700*
012800 300-READ-PRICE-ADJUSTMENT.
012900*
013000     READ PRCADJ
013100         AT END MOVE "Y" TO PRCADJ-EOF-SWITCH.
013200*
013300 310-PROCESS-PRICE-ADJUSTMENT.
013400*
013500     ADD 1 TO WS-READ-COUNT.
013600     MOVE PA-SKU TO PM-SKU.
013700     READ PRODMAST RECORD KEY IS PM-SKU
013800         INVALID KEY
013900             MOVE "N" TO PRODMAST-FOUND-SWITCH
014000         NOT INVALID KEY
014100             MOVE "Y" TO PRODMAST-FOUND-SWITCH
014200     END-READ.
014300     IF PRODMAST-FOUND
014400         PERFORM 320-COMPUTE-NEW-PRICE
014500         IF WS-ACTION-RECOGNIZED
014600             MOVE WS-NEW-PRICE TO PM-PRICE
014700             MOVE WS-RUN-TIMESTAMP TO PM-UPDATED-AT
014800             REWRITE PRODUCT-MASTER-RECORD
014900                 INVALID KEY
015000                     CONTINUE
015100             END-REWRITE
015200             IF PRODMAST-SUCCESSFUL
015300                 ADD 1 TO WS-UPDATED-COUNT
015400             ELSE
015500                 DISPLAY "PRC1000 - REWRITE FAILED FOR SKU " PM-SKU
015600                 ADD 1 TO WS-SKIPPED-COUNT
015700             END-IF
015800         ELSE
015900             ADD 1 TO WS-SKIPPED-COUNT
016000         END-IF
016100     ELSE
016200         DISPLAY "PRC1000 - PRODUCT NOT FOUND FOR SKU " PA-SKU
016300         ADD 1 TO WS-SKIPPED-COUNT
016400     END-IF.
016500     PERFORM 300-READ-PRICE-ADJUSTMENT.
016600*
016700 310-PROCESS-PRICE-ADJUSTMENT-EXIT.
016800     EXIT.
016900*
017000 320-COMPUTE-NEW-PRICE.
017100*
017200     MOVE "Y" TO WS-ACTION-RECOGNIZED-SWITCH.
017300     EVALUATE TRUE
017400         WHEN PA-INCREASE-PERCENT
017500             COMPUTE WS-NEW-PRICE ROUNDED =
017600                 PM-PRICE * (1 + PA-VALUE / 100)
017700         WHEN PA-DECREASE-PERCENT
017800             COMPUTE WS-NEW-PRICE ROUNDED =
017900                 PM-PRICE * (1 - PA-VALUE / 100)
018000         WHEN PA-INCREASE-AMOUNT
018100             COMPUTE WS-NEW-PRICE ROUNDED =
018200                 PM-PRICE + PA-VALUE
018300         WHEN PA-DECREASE-AMOUNT
018400             IF PM-PRICE - PA-VALUE < 0
018500                 MOVE ZERO TO WS-NEW-PRICE
018600             ELSE
018700                 COMPUTE WS-NEW-PRICE ROUNDED =
018800                     PM-PRICE - PA-VALUE
018900             END-IF
019000         WHEN PA-SET-AMOUNT
019100             MOVE PA-VALUE TO WS-NEW-PRICE
019200         WHEN OTHER
019300             MOVE "N" TO WS-ACTION-RECOGNIZED-SWITCH
019400     END-EVALUATE.
