000100*
000200******************************************************************
000300*    RIMS  -  WEBHOOK INVENTORY MESSAGE RECORD LAYOUT
000400*    ONE RECORD PER STOREFRONT INVENTORY-UPDATE WEBHOOK EVENT,
000500*    STAGED TO WEBHOOK-MSGS BY THE STOREFRONT LISTENER JOB
000600*    (OUTSIDE THIS SYSTEM) FOR WHK1000 TO PICK UP.
000700*
000800*    97/07/30  DMCGOVERN    RIMS-0211  ORIGINAL LAYOUT, BUILT
000900*                           ALONGSIDE THE SHOPIFY-ID TIE-IN ON
001000*                           THE PRODUCT MASTER.
001100*    EXACT WIRE LENGTH - 29 BYTES, NO SLACK FOR FILLER.
001200******************************************************************
001300*
001400 01  WEBHOOK-MESSAGE-RECORD.
001500     05  WM-SHOPIFY-ID           PIC X(12).
001600     05  WM-SKU                  PIC X(10).
001700     05  WM-INVENTORY-QTY-X      PIC X(07).
001800     05  WM-INVENTORY-QTY REDEFINES WM-INVENTORY-QTY-X
001900                                 PIC 9(07).
