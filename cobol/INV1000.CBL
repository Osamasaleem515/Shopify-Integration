000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.              INV1000.
000400 AUTHOR.                  R. HALVERSEN.
000500 INSTALLATION.            GREENFIELD MERCANTILE CORP - DATA PROC.
000600 DATE-WRITTEN.            04/11/86.
000700 DATE-COMPILED.
000800 SECURITY.                GREENFIELD MERCANTILE CORP - INTERNAL
000900                          USE ONLY.  NOT FOR DISTRIBUTION.
001000*
001100******************************************************************
001200*    RIMS010 - NIGHTLY PRODUCT CATALOG IMPORT
001300*
001400*    READS THE NIGHTLY PRODUCT FEED FROM THE STOREFRONT EXTRACT,
001500*    EDITS EACH ROW FOR THE REQUIRED FIELDS, AND WRITES THE ROWS
001600*    THAT PASS EDITING TO PRODVALD FOR INV2000 TO APPLY AGAINST
001700*    THE PRODUCT MASTER.  CALLED FROM INV0000 AS STEP ONE OF THE
001800*    NIGHTLY CHAIN; MAY ALSO BE RUN STANDALONE FOR A RERUN.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    86/04/11  RHALVERSEN  RIMS-0001  ORIGINAL PROGRAM.
002300*    86/04/11  RHALVERSEN  RIMS-0001  USED THE SRT1000 X/9
002400*                          REDEFINES TRICK TO EDIT PRICE AND
002500*                          QUANTITY WITHOUT BLOWING UP ON A
002600*                          BAD FEED ROW.
002700*    89/01/20  RHALVERSEN  RIMS-0076  ADDED THE INVALID-COUNT
002800*                          TALLY - MERCHANDISING WANTED TO KNOW
002900*                          HOW MANY ROWS WE WERE DROPPING.
003000*    93/02/22  TMARSH      RIMS-0164  PF-DESCRIPTION BLANK ROWS
003100*                          NOW PASS EDIT (DESCRIPTION IS
003200*                          OPTIONAL) INSTEAD OF BEING REJECTED.
003300*    97/08/05  DMCGOVERN   RIMS-0213  REWIRED AS A CALLABLE STEP
003400*                          FOR THE NEW INV0000 CHAIN DRIVER -
003500*                          RETURNS COUNTS VIA LINKAGE INSTEAD OF
003600*                          DISPLAY-ING THEM.
003700*    98/12/02  POKONKWO    RIMS-0241  Y2K - NO DATE FIELDS ON
003800*                          THIS STEP, NOTHING TO CONVERT. RUN
003900*                          PARALLEL 98/12/02 THROUGH 98/12/31,
004000*                          NO DIFFERENCES FOUND.
004100*    01/06/30  JALVAREZ    RIMS-0287  STRUCTURAL-FAILURE CHECK
004200*                          NOW ALSO CATCHES AN EMPTY FEED FILE
004300*                          (STATUS 10 ON FIRST READ), NOT JUST A
004400*                          MISSING ONE.
004500******************************************************************
004600*
004700 ENVIRONMENT DIVISION.
004800*
004900 CONFIGURATION SECTION.
005000*
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*
005400 INPUT-OUTPUT SECTION.
005500*
005600 FILE-CONTROL.
005700     SELECT PRODFEED  ASSIGN TO "PRODFEED"
005800                      ORGANIZATION IS LINE SEQUENTIAL
005900                      FILE STATUS IS PRODFEED-FILE-STATUS.
006000     SELECT PRODVALD  ASSIGN TO "PRODVALD"
006100                      ORGANIZATION IS LINE SEQUENTIAL
006200                      FILE STATUS IS PRODVALD-FILE-STATUS.
006300*
006400 DATA DIVISION.
006500*
006600 FILE SECTION.
006700*
006800 FD  PRODFEED.
006900*
007000     COPY PRODFEED.
007100*
007200 FD  PRODVALD.
007300*
007400     COPY PRODFEED REPLACING PRODUCT-FEED-RECORD BY
007500         VALID-FEED-RECORD, ==PF-== BY ==VF-==.
007600*
007700 WORKING-STORAGE SECTION.
007800*
007900 01  WS-SWITCHES.
008000     05  PRODFEED-EOF-SWITCH      PIC X     VALUE "N".
008100         88  PRODFEED-EOF                   VALUE "Y".
008200     05  WS-VALID-RECORD-SWITCH   PIC X     VALUE "Y".
008300         88  WS-VALID-RECORD                VALUE "Y".
008400*
008500     05  FILLER                   PIC X(01).
008600 01  WS-FILE-STATUS-FIELDS.
008700     05  PRODFEED-FILE-STATUS     PIC XX.
008800         88  PRODFEED-SUCCESSFUL           VALUE "00".
008900     05  PRODVALD-FILE-STATUS     PIC XX.
009000         88  PRODVALD-SUCCESSFUL           VALUE "00".
009100*
009200     05  FILLER                   PIC X(01).
009300 01  WS-COUNTERS COMP.
009400     05  WS-READ-COUNT            PIC 9(07).
009500     05  WS-VALID-COUNT           PIC 9(07).
009600     05  WS-INVALID-COUNT         PIC 9(07).
009700*
009800     05  FILLER                   PIC 9(01).
009900*
010000 77  WS-FILES-OPEN-SWITCH         PIC X     VALUE "N".
010100     88  WS-FILES-OPEN                      VALUE "Y".
010200 LINKAGE SECTION.
010300*
010400 01  LS-RUN-TIMESTAMP             PIC 9(14).
010500 01  LS-RUN-STATUS                PIC X(01).
010600     88  LS-RUN-OK                          VALUE "S".
010700     88  LS-RUN-FAILED                      VALUE "E".
010800 01  LS-READ-COUNT                PIC 9(07) COMP.
010900 01  LS-VALID-COUNT               PIC 9(07) COMP.
011000*
011100 PROCEDURE DIVISION USING LS-RUN-TIMESTAMP LS-RUN-STATUS
011200                          LS-READ-COUNT LS-VALID-COUNT.
011300*
011400 000-IMPORT-PRODUCT-FEED.
011500*
011600     PERFORM 100-OPEN-IMPORT-FILES.
011700     IF LS-RUN-OK
011800         PERFORM 310-PROCESS-FEED-RECORD THRU
011900             310-PROCESS-FEED-RECORD-EXIT
012000             UNTIL PRODFEED-EOF
012100     END-IF.
012200     IF WS-FILES-OPEN
012300         PERFORM 600-CLOSE-IMPORT-FILES
012400     END-IF.
012500     MOVE WS-READ-COUNT  TO LS-READ-COUNT.
012600     MOVE WS-VALID-COUNT TO LS-VALID-COUNT.
012700     GOBACK.
012800*
012900 100-OPEN-IMPORT-FILES.
013000*
013100     MOVE "S" TO LS-RUN-STATUS.
013200     MOVE ZERO TO WS-READ-COUNT WS-VALID-COUNT WS-INVALID-COUNT.
013300     MOVE "N" TO PRODFEED-EOF-SWITCH.
013400     MOVE "N" TO WS-FILES-OPEN-SWITCH.
013500     OPEN INPUT PRODFEED.
013600     IF NOT PRODFEED-SUCCESSFUL
013700         DISPLAY "INV1000 - PRODFEED WILL NOT OPEN, STATUS "
013800             PRODFEED-FILE-STATUS
013900         MOVE "E" TO LS-RUN-STATUS
014000     ELSE
014100         OPEN OUTPUT PRODVALD
014200         IF NOT PRODVALD-SUCCESSFUL
014300             DISPLAY "INV1000 - PRODVALD WILL NOT OPEN, STATUS "
014400                 PRODVALD-FILE-STATUS
014500             MOVE "E" TO LS-RUN-STATUS
014600             CLOSE PRODFEED
014700         ELSE
014800             MOVE "Y" TO WS-FILES-OPEN-SWITCH
014900             PERFORM 300-READ-PRODUCT-FEED-RECORD
015000             IF PRODFEED-EOF
015100                 DISPLAY "INV1000 - PRODFEED HAS NO ROWS, "
015200                     "STRUCTURAL FAILURE, NOTHING TO IMPORT"
015300                 MOVE "E" TO LS-RUN-STATUS
015400             END-IF
015500         END-IF
015600     END-IF.
015700*
015800 300-READ-PRODUCT-FEED-RECORD.
015900*
016000     READ PRODFEED
016100         AT END MOVE "Y" TO PRODFEED-EOF-SWITCH.
016200*
016300 310-PROCESS-FEED-RECORD.
016400*
016500     ADD 1 TO WS-READ-COUNT.
016600     PERFORM 320-EDIT-FEED-RECORD.
016700     IF WS-VALID-RECORD
016800         PERFORM 330-WRITE-VALID-RECORD
016900     ELSE
017000         ADD 1 TO WS-INVALID-COUNT
017100     END-IF.
017200     PERFORM 300-READ-PRODUCT-FEED-RECORD.
017300*
017400 310-PROCESS-FEED-RECORD-EXIT.
017500     EXIT.
017600*
017700 320-EDIT-FEED-RECORD.
017800*
017900     MOVE "Y" TO WS-VALID-RECORD-SWITCH.
018000     IF PF-SKU = SPACE
018100         MOVE "N" TO WS-VALID-RECORD-SWITCH
018200     END-IF.
018300     IF PF-NAME = SPACE
018400         MOVE "N" TO WS-VALID-RECORD-SWITCH
018500     END-IF.
018600     IF PF-PRICE NOT NUMERIC OR PF-PRICE < 0
018700         MOVE "N" TO WS-VALID-RECORD-SWITCH
018800     END-IF.
018900     IF PF-INVENTORY-QTY NOT NUMERIC
019000         MOVE "N" TO WS-VALID-RECORD-SWITCH
019100     END-IF.
019200     IF PF-DESCRIPTION = SPACE
019300         MOVE SPACE TO PF-DESCRIPTION
019400     END-IF.
019500*
019600 330-WRITE-VALID-RECORD.
019700*
019800     MOVE PRODUCT-FEED-RECORD TO VALID-FEED-RECORD.
019900     WRITE VALID-FEED-RECORD.
020000     ADD 1 TO WS-VALID-COUNT.
020100     IF NOT PRODVALD-SUCCESSFUL
020200         DISPLAY "INV1000 - WRITE ERROR ON PRODVALD FOR SKU "
020300             PF-SKU
020400         DISPLAY "FILE STATUS CODE IS " PRODVALD-FILE-STATUS
020500     END-IF.
020600*
020700 600-CLOSE-IMPORT-FILES.
020800*
020900     CLOSE PRODFEED PRODVALD.
