000100*
000200******************************************************************
000300*    RIMS  -  DISCOUNT RECORD LAYOUT
000400*    ONE RECORD PER PRICING PROMOTION, MAINTAINED BY MERCHANDISING
000500*    AND READ BY DSC1000 TO PRODUCE THE NIGHTLY DISCOUNT PRICING
000600*    LISTING.  EXACT WIRE LENGTH - 52 BYTES, NO SLACK FOR FILLER.
000700*
000800*    99/03/08  TMARSH       RIMS-0251  ORIGINAL LAYOUT.
000900*    99/03/08  TMARSH       RIMS-0251  Y2K - START-DATE AND
001000*                           END-DATE BUILT 9(8) CCYYMMDD FROM
001100*                           DAY ONE, NO CONVERSION NEEDED.
001200******************************************************************
001300*
001400 01  DISCOUNT-RECORD.
001500     05  DR-SKU                  PIC X(10).
001600     05  DR-DISCOUNT-NAME        PIC X(20).
001700     05  DR-DISCOUNT-PCT         PIC S9(3)V99.
001800     05  DR-ACTIVE-FLAG          PIC X(01).
001900         88  DR-ACTIVE                   VALUE "Y".
002000     05  DR-START-DATE           PIC 9(08).
002100     05  DR-END-DATE             PIC 9(08).
