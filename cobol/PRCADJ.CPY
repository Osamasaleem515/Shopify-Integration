000100*
000200******************************************************************
000300*    RIMS  -  PRICE-ADJUSTMENT REQUEST RECORD LAYOUT
000400*    ONE RECORD PER BULK PRICE CHANGE REQUESTED BY MERCHANDISING,
000500*    READ BY PRC1000.  EXACT WIRE LENGTH - 36 BYTES, NO SLACK
000600*    FOR FILLER.
000700*
000800*    99/03/08  TMARSH       RIMS-0251  ORIGINAL LAYOUT, BUILT
000900*                           ALONGSIDE THE DISCOUNT RECORD.
001000******************************************************************
001100*
001200 01  PRICE-ADJUSTMENT-RECORD.
001300     05  PA-SKU                  PIC X(10).
001400     05  PA-ACTION               PIC X(16).
001500         88  PA-INCREASE-PERCENT      VALUE "INCREASE-PERCENT".
001600         88  PA-DECREASE-PERCENT      VALUE "DECREASE-PERCENT".
001700         88  PA-INCREASE-AMOUNT       VALUE "INCREASE-AMOUNT ".
001800         88  PA-DECREASE-AMOUNT       VALUE "DECREASE-AMOUNT ".
001900         88  PA-SET-AMOUNT            VALUE "SET-AMOUNT      ".
002000     05  PA-VALUE                PIC S9(8)V99.
