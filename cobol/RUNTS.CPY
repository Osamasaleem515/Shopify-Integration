000100*
000200******************************************************************
000300*    RIMS  -  SHARED RUN-TIMESTAMP WORKING STORAGE
000400*    COPIED INTO EVERY RIMS BATCH STEP THAT STAMPS ITS OWN RUN
000500*    TIMESTAMP (WHEN NOT HANDED ONE BY INV0000 ON THE LINKAGE).
000600*    PAIRED WITH THE 100-BUILD-RUN-TIMESTAMP PARAGRAPH IN
000700*    RUNTSPR.CPY.
000800*
000900*    98/12/02  POKONKWO    RIMS-0241  Y2K - BUILT TO REPLACE THE
001000*                          OLD TWO-DIGIT ACCEPT-FROM-DATE YEAR
001100*                          WITH A WINDOWED FOUR-DIGIT CENTURY SO
001200*                          WE DID NOT HAVE TO TOUCH EVERY STEP
001300*                          AGAIN THE NEXT TIME SOMEONE ASKED.
001400******************************************************************
001500*
001600 01  WS-ACCEPT-DATE                   PIC 9(06).
001700 01  WS-ACCEPT-DATE-PARTS REDEFINES WS-ACCEPT-DATE.
001800     05  WS-ACCEPT-YY                 PIC 9(02).
001900     05  WS-ACCEPT-MM                 PIC 9(02).
002000     05  WS-ACCEPT-DD                 PIC 9(02).
002100*
002200 01  WS-ACCEPT-TIME                   PIC 9(08).
002300 01  WS-ACCEPT-TIME-PARTS REDEFINES WS-ACCEPT-TIME.
002400     05  WS-ACCEPT-HH                 PIC 9(02).
002500     05  WS-ACCEPT-MI                 PIC 9(02).
002600     05  WS-ACCEPT-SS                 PIC 9(02).
002700     05  FILLER                       PIC 9(02).
002800*
002900 01  WS-CENTURY-WINDOW                PIC 9(02) VALUE 50.
003000*
003100 01  WS-RUN-TIMESTAMP                 PIC 9(14).
003200 01  WS-RUN-TIMESTAMP-PARTS REDEFINES WS-RUN-TIMESTAMP.
003300     05  WS-RUN-TS-CENTURY            PIC 9(02).
003400     05  WS-RUN-TS-YY                 PIC 9(02).
003500     05  WS-RUN-TS-MM                 PIC 9(02).
003600     05  WS-RUN-TS-DD                 PIC 9(02).
003700     05  WS-RUN-TS-HH                 PIC 9(02).
003800     05  WS-RUN-TS-MI                 PIC 9(02).
003900     05  WS-RUN-TS-SS                 PIC 9(02).
004000     05  WS-RUN-TS-DATE REDEFINES WS-RUN-TS-CENTURY
004100                                      PIC 9(08).
