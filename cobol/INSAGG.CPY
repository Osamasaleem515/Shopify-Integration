000100*
000200******************************************************************
000300*    RIMS  -  PER-SKU MOVEMENT AGGREGATE, BUILT BY INS1000
000400*    FROM THE INVENTORY LOG WINDOW.  HOLDS ONE SUMMARY RECORD
000500*    PER SKU THAT HAD LOG ACTIVITY IN THE WINDOW - LOG-ENTRY
000600*    COUNT, SUMMED RESTOCK (POSITIVE CHANGE) AND SUMMED SALES
000700*    (NEGATIVE CHANGE).  SPOOLED TO AGGWORK, THEN RE-SORTED
000800*    THREE WAYS INTO RANKOUT FOR THE THREE TOP-5 SECTIONS.
000900*
001000*    99/11/09  TMARSH       RIMS-0259  ORIGINAL LAYOUT.
001100******************************************************************
001200*
001300 01  AGGREGATE-RECORD.
001400     05  AG-SKU                  PIC X(10).
001500     05  AG-NAME                 PIC X(30).
001600     05  AG-LOG-COUNT             PIC 9(07).
001700     05  AG-RESTOCK-TOTAL         PIC S9(07).
001800     05  AG-SALES-TOTAL           PIC S9(07).
001900     05  FILLER                   PIC X(09).
